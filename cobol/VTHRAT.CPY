000100******************************************************************
000200* COPY       : VTHRAT
000300* APLICACION : VALUTATRADE HUB - BACK OFFICE DE CAMBIO DE DIVISAS
000400* PROGRAMA   : USADO POR VTH1TRX Y VTH2UPD
000500* TIPO       : COPY DE REGISTRO
000600* DESCRIPCION: TABLA DE TASAS VIGENTES. UN REGISTRO POR PAREJA
000700*            : MONEDA-ORIGEN -> USD, CLAVE UNICA ORIGEN+DESTINO.
000800* ARCHIVOS   : VTHRAT (SECUENCIAL, LONGITUD FIJA 64)
000900******************************************************************
001000* HISTORIAL DE CAMBIOS
001100* 14/02/2024 EEDR TKT-4471 VERSION INICIAL DEL COPY.              EEDRT447
001200* 03/06/2024 EEDR TKT-4512 SE AGREGA VTH-RAT-FECHA-R PARA PODER   EEDRT451
001300*            REPORTAR ANIO/MES/DIA DE LA ULTIMA ACTUALIZACION.    EEDRT451
001400******************************************************************
001500 01  VTH-RATE-RECORD.
001600*--> MONEDA COTIZADA
001700     05  VTH-RAT-ORIGEN         PIC X(05).
001800*--> MONEDA DESTINO, SIEMPRE USD EN ESTE MAESTRO
001900     05  VTH-RAT-DESTINO        PIC X(05).
002000*--> UNIDADES DE USD POR 1 UNIDAD DE VTH-RAT-ORIGEN
002100     05  VTH-RAT-TASA           PIC S9(07)V9(08).
002200*--> FECHA-HORA DE LA ULTIMA ACTUALIZACION DE LA TASA
002300     05  VTH-RAT-ACTUALIZADO    PIC X(19).
002400*--> NOMBRE DE LA FUENTE QUE SUMINISTRO LA TASA
002500     05  VTH-RAT-FUENTE         PIC X(16).
002600     05  FILLER                 PIC X(04).
002700*--> VISTA REDEFINIDA DE LA FECHA PARA FILTROS POR MES
002800 01  VTH-RAT-FECHA-R REDEFINES VTH-RATE-RECORD.
002900     05  FILLER                 PIC X(25).
003000     05  VTH-RAT-ACT-ANIO       PIC 9(04).
003100     05  FILLER                 PIC X(01).
003200     05  VTH-RAT-ACT-MES        PIC 9(02).
003300     05  FILLER                 PIC X(01).
003400     05  VTH-RAT-ACT-DIA        PIC 9(02).
003500     05  FILLER                 PIC X(29).
