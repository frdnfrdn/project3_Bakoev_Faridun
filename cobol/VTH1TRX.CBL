000100****************************************************************
000200* FECHA       : 11/05/1993                                     *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)               *
000400* APLICACION  : VALUTATRADE HUB - CAMBIO DE DIVISAS PERSONAL    *
000500* PROGRAMA    : VTH1TRX                                        *
000600* TIPO        : BATCH                                          *
000700* DESCRIPCION : LEE UN ARCHIVO DE TRANSACCIONES (ALTA, LOGIN,  *
000800*             : COMPRA, VENTA, CONSULTA DE PORTAFOLIO Y DE     *
000900*             : TASA), LAS APLICA CONTRA LOS MAESTROS DE       *
001000*             : USUARIOS Y BILLETERAS EN MEMORIA, EMITE UN     *
001100*             : REPORTE DE RESULTADOS Y UNA BITACORA DE        *
001200*             : ACCIONES, Y AL FINAL REGRABA AMBOS MAESTROS    *
001300* ARCHIVOS    : VTHUSR=A,VTHWAL=A,VTHRAT=C,VTHTXN=C,VTHRES=A,  *
001400*             : VTHLOG=A                                       *
001500* ACCION (ES) : A=ACTUALIZA, C=CONSULTA                        *
001600* INSTALADO   : 11/05/1993                                     *
001700* PROGRAMA(S) : NO APLICA                                      *
001800****************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    VTH1TRX.
002100 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002200 INSTALLATION.  VALUTATRADE HUB.
002300 DATE-WRITTEN.  11/05/1993.
002400 DATE-COMPILED.
002500 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
002600****************************************************************
002700* HISTORIAL DE CAMBIOS
002800* 11/05/1993 EEDR TKT-0041 VERSION INICIAL. CARGA DE MAES-        EEDRT004
002900*            TROS, PROCESA REGISTER/LOGIN/BUY/SELL.               EEDRT004
003000* 02/09/1993 EEDR TKT-0058 SE AGREGA LA ACCION SHOW (VALO-        EEDRT005
003100*            RACION DE PORTAFOLIO) Y SU TOTAL POR USUARIO.        EEDRT005
003200* 14/01/1994 PEDR TKT-0077 SE AGREGA LA ACCION GETRATE            PEDRT007
003300*            (TASA CRUZADA ENTRE DOS MONEDAS VIA USD).            PEDRT007
003400* 19/07/1994 EEDR TKT-0103 SE AGREGA LA TABLA FIJA DE             EEDRT010
003500*            MONEDAS SOPORTADAS (UC-VALID) Y SUS VALIDA-          EEDRT010
003600*            CIONES DE CODIGO.                                    EEDRT010
003700* 30/03/1995 PEDR TKT-0126 SE AGREGA LA BITACORA DE               PEDRT012
003800*            ACCIONES (VTHLOG) CON RESULTADO OK/ERROR.            PEDRT012
003900* 08/11/1996 EEDR TKT-0184 CORRECCION: EL SALDO DE LA             EEDRT018
004000*            BILLETERA NO SE REGRABABA CUANDO LA MONEDA           EEDRT018
004100*            YA EXISTIA.                                          EEDRT018
004200* 23/06/1998 PEDR TKT-0231 PREPARACION ANIO 2000: SE              PEDRT023
004300*            VALIDA QUE EL ANIO DE ALTA SEA DE 4 DIGITOS          PEDRT023
004400*            EN TODO EL MAESTRO DE USUARIOS ANTES DE              PEDRT023
004500*            REGRABAR.                                            PEDRT023
004600* 11/02/1999 EEDR TKT-0245 PRUEBAS DE CORTE DE SIGLO              EEDRT024
004700*            SOBRE EL MAESTRO DE TASAS. SIN HALLAZGOS.            EEDRT024
004800* 17/08/2001 PEDR TKT-0312 SE AMPLIA LA TABLA DE BILLE-           PEDRT031
004900*            TERAS DE 1000 A 2000 ENTRADAS.                       PEDRT031
005000* 05/09/2004 EEDR TKT-0389 SE CORRIGE EL REDONDEO DEL             EEDRT038
005100*            COSTO ESTIMADO EN BUY/SELL A 2 DECIMALES.            EEDRT038
005200* 19/11/2024 PEDR TKT-4598 SE AGREGA LA TABLA DE MONEDAS          PEDRT459
005300*            CRIPTO (BTC/ETH/SOL/DOGE/XRP) A UC-VALID.            PEDRT459
005310* 14/02/2025 EEDR TKT-5102 BUY/SELL/SHOW/GETRATE AHORA VALIDAN    EEDRT510
005320*            EL CODIGO DE MONEDA CONTRA EL CATALOGO (SUBE A       EEDRT510
005330*            MAYUSCULAS Y RECHAZA CODIGOS NO SOPORTADOS) ANTES    EEDRT510
005340*            DE TOCAR BILLETERAS O TASAS. GETRATE IMPRIME EL      EEDRT510
005350*            DETALLE [FIAT]/[CRYPTO] DE AMBAS MONEDAS. EL         EEDRT510
005360*            EDITOR DE CANTIDADES (930) AHORA USA 2 DECIMALES     EEDRT510
005370*            PARA FIAT Y 4 PARA CRIPTO SEGUN LA CLASE HALLADA.    EEDRT510
005380* 21/02/2025 PEDR TKT-5104 CORRECCION: EN 355-VALORA-BILLETERA    PEDRT510
005390*            LA VALORACION DIRECTA SOLO APLICA CUANDO LA BASE     PEDRT510
005392*            ES USD; SI LA BASE ES OTRA MONEDA EL VALOR SE        PEDRT510
005394*            PUENTEA SIEMPRE CONTRA USD. TAMBIEN SE REDONDEA      PEDRT510
005396*            EL SALDO CUANDO LA BILLETERA YA ESTA EN LA MONEDA    PEDRT510
005398*            BASE, EN LUGAR DE TRUNCARLO CON UN MOVE.             PEDRT510
005400****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT VTHUSR  ASSIGN TO VTHUSR
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS  IS FS-VTHUSR.
006400     SELECT VTHWAL  ASSIGN TO VTHWAL
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS  IS FS-VTHWAL.
006700     SELECT VTHRAT  ASSIGN TO VTHRAT
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS  IS FS-VTHRAT.
007000     SELECT VTHTXN  ASSIGN TO VTHTXN
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS  IS FS-VTHTXN.
007300     SELECT VTHRES  ASSIGN TO VTHRES
007400            ORGANIZATION IS LINE SEQUENTIAL
007500            FILE STATUS  IS FS-VTHRES.
007600     SELECT VTHLOG  ASSIGN TO VTHLOG
007700            ORGANIZATION IS LINE SEQUENTIAL
007800            FILE STATUS  IS FS-VTHLOG.
007900 DATA DIVISION.
008000 FILE SECTION.
008100*             DEFINICION DE ESTRUCTURA DE ARCHIVOS
008200*   MAESTRO DE USUARIOS REGISTRADOS
008300 FD  VTHUSR.
008400     COPY VTHUSR.
008500*   MAESTRO DE BILLETERAS (PORTAFOLIO)
008600 FD  VTHWAL.
008700     COPY VTHWAL.
008800*   TABLA DE TASAS VIGENTES
008900 FD  VTHRAT.
009000     COPY VTHRAT.
009100*   ARCHIVO DE TRANSACCIONES DE ENTRADA
009200 FD  VTHTXN.
009300     COPY VTHTXN.
009400*   REPORTE DE RESULTADOS POR TRANSACCION
009500 FD  VTHRES.
009600 01  VTH-RES-LINEA              PIC X(132).
009700*   BITACORA DE ACCIONES
009800 FD  VTHLOG.
009900 01  VTH-LOG-LINEA              PIC X(132).
010000 WORKING-STORAGE SECTION.
010020****************************************************************
010030*        CONTADORES INDEPENDIENTES DEL CATALOGO DE MONEDAS
010040*        (TKT-5102 - VER CHANGE-LOG DEL PROGRAMA)
010050****************************************************************
010060 77  WKS-77-MONEDAS-TOTAL       PIC 9(02) COMP VALUE 11.
010070 77  WKS-CNT-MONEDA-RECHAZADA   PIC 9(07) COMP VALUE ZERO.
010100****************************************************************
010200*        RECURSOS DE VALIDACION FILE-STATUS
010300****************************************************************
010400 01  WKS-FS-STATUS.
010500     05  FS-VTHUSR              PIC 9(02) VALUE ZEROES.
010600     05  FS-VTHWAL              PIC 9(02) VALUE ZEROES.
010700     05  FS-VTHRAT              PIC 9(02) VALUE ZEROES.
010800     05  FS-VTHTXN              PIC 9(02) VALUE ZEROES.
010900     05  FS-VTHRES              PIC 9(02) VALUE ZEROES.
010950     05  FS-VTHLOG              PIC 9(02) VALUE ZEROES.
010980     05  FILLER                 PIC X(02).
011100****************************************************************
011200*        SWITCHES DE FIN DE ARCHIVO
011300****************************************************************
011400 01  WKS-SWITCHES.
011500     05  WKS-SW-FIN-TXN         PIC X(01) VALUE 'N'.
011600         88  WKS-FIN-TXN                VALUE 'S'.
011700     05  WKS-SW-FIN-CARGA       PIC X(01) VALUE 'N'.
011800         88  WKS-FIN-CARGA              VALUE 'S'.
011850     05  FILLER                 PIC X(02).
011900****************************************************************
012000*        TABLA EN MEMORIA - MAESTRO DE USUARIOS
012100****************************************************************
012200 01  VTH-TAB-USUARIOS.
012300     05  VTH-TU-CANT            PIC 9(05) COMP VALUE ZERO.
012400     05  VTH-TU-ENTRY OCCURS 500 TIMES
012500                      INDEXED BY VTH-TU-IDX.
012600         10  VTH-TU-ID          PIC 9(05).
012700         10  VTH-TU-NOMBRE      PIC X(20).
012800         10  VTH-TU-HASH        PIC X(64).
012900         10  VTH-TU-SAL         PIC X(32).
013000         10  VTH-TU-FECHA-ALTA  PIC X(19).
013050         10  FILLER             PIC X(05).
013100****************************************************************
013200*        TABLA EN MEMORIA - MAESTRO DE BILLETERAS
013300****************************************************************
013400 01  VTH-TAB-BILLETERAS.
013500     05  VTH-TW-CANT            PIC 9(05) COMP VALUE ZERO.
013600     05  VTH-TW-ENTRY OCCURS 2000 TIMES
013700                      INDEXED BY VTH-TW-IDX.
013800         10  VTH-TW-USR-ID      PIC 9(05).
013900         10  VTH-TW-MONEDA      PIC X(05).
014000         10  VTH-TW-SALDO       PIC S9(11)V9(04).
014050         10  FILLER             PIC X(05).
014100****************************************************************
014200*        TABLA EN MEMORIA - TASAS VIGENTES (FROM -> USD)
014300****************************************************************
014400 01  VTH-TAB-TASAS.
014500     05  VTH-TR-CANT            PIC 9(03) COMP VALUE ZERO.
014600     05  VTH-TR-ENTRY OCCURS 50 TIMES
014700                      INDEXED BY VTH-TR-IDX.
014800         10  VTH-TR-ORIGEN      PIC X(05).
014900         10  VTH-TR-TASA        PIC S9(07)V9(08).
014950         10  FILLER             PIC X(05).
015000****************************************************************
015100*        CATALOGO FIJO DE MONEDAS (UC-VALID)
015200****************************************************************
015300     COPY VTHCUR.
015400****************************************************************
015500*        CONTADORES DEL LOTE
015600****************************************************************
015700 01  WKS-CONTADORES.
015800     05  WKS-CNT-LEIDAS         PIC 9(07) COMP VALUE ZERO.
015900     05  WKS-CNT-OK             PIC 9(07) COMP VALUE ZERO.
016000     05  WKS-CNT-ERROR          PIC 9(07) COMP VALUE ZERO.
016050     05  FILLER                 PIC X(02).
016100****************************************************************
016200*        AREAS DE TRABAJO PARA LAS ACCIONES
016300****************************************************************
016400 01  WKS-AREA-TRABAJO.
016500     05  WKS-USR-POS            PIC 9(05) COMP VALUE ZERO.
016600     05  WKS-WAL-POS            PIC 9(05) COMP VALUE ZERO.
016700     05  WKS-CUR-POS            PIC 9(05) COMP VALUE ZERO.
016800     05  WKS-MSG-ERROR          PIC X(60) VALUE SPACES.
016900     05  WKS-SALDO-ANTES        PIC S9(11)V9(04) VALUE ZERO.
017000     05  WKS-SALDO-DESPUES      PIC S9(11)V9(04) VALUE ZERO.
017100     05  WKS-TASA-ENCONTRADA    PIC X(01) VALUE 'N'.
017200         88  WKS-HAY-TASA                VALUE 'S'.
017300     05  WKS-TASA-APLICADA      PIC S9(07)V9(08) VALUE ZERO.
017400     05  WKS-COSTO-ESTIMADO     PIC S9(09)V99 VALUE ZERO.
017500     05  WKS-VALOR-WALLET       PIC S9(09)V99 VALUE ZERO.
017600     05  WKS-TOTAL-PORTAFOLIO   PIC S9(09)V99 VALUE ZERO.
017700     05  WKS-TASA-FROM-USD      PIC S9(07)V9(08) VALUE ZERO.
017800     05  WKS-TASA-TO-USD        PIC S9(07)V9(08) VALUE ZERO.
017900     05  WKS-TASA-DIRECTA       PIC S9(07)V9(08) VALUE ZERO.
018000     05  WKS-TASA-INVERSA       PIC S9(07)V9(08) VALUE ZERO.
018100     05  WKS-RESULTADO          PIC X(05) VALUE SPACES.
018150     05  FILLER                 PIC X(02).
018200****************************************************************
018300*        SAL Y HASH DETERMINISTICO (312-GENERA-SAL)
018400****************************************************************
018500 01  WKS-AREA-HASH.
018600     05  WKS-SAL-NUMERICA       PIC 9(09) COMP VALUE ZERO.
018700     05  WKS-SAL-EDITADA        PIC X(32) VALUE SPACES.
018800*--> LOS PRIMEROS 9 BYTES DE LA SAL SON SIEMPRE NUMERICOS
018900*--> (VIENEN DE WKS-SAL-NUMERICA EN 312-GENERA-SAL)
019000     05  WKS-SAL-EDITADA-R REDEFINES WKS-SAL-EDITADA.
019100         10  WKS-SAL-PRIMEROS   PIC 9(09).
019200         10  FILLER             PIC X(23).
019300     05  WKS-HASH-ACUM          PIC 9(09) COMP VALUE ZERO.
019400     05  WKS-HASH-EDITADA       PIC X(64) VALUE SPACES.
019500     05  WKS-SUBI               PIC 9(03) COMP VALUE ZERO.
019600     05  WKS-LON-CLAVE          PIC 9(02) COMP VALUE ZERO.
019700****************************************************************
019800*        AREAS DE BUSQUEDA Y VALIDACION (UC-REG/LOGIN/VALID)
019900****************************************************************
020000 01  WKS-AREA-VALIDACION.
020100     05  WKS-USR-ID-ACTUAL      PIC 9(05) COMP VALUE ZERO.
020200     05  WKS-MAX-ID             PIC 9(05) COMP VALUE ZERO.
020300     05  WKS-CMP-1              PIC X(20) VALUE SPACES.
020400     05  WKS-CMP-2              PIC X(20) VALUE SPACES.
020500     05  WKS-SW-ENCONTRADO      PIC X(01) VALUE 'N'.
020600         88  WKS-ENCONTRADO             VALUE 'S'.
020700     05  WKS-SW-HAY-WALLET      PIC X(01) VALUE 'N'.
020800         88  WKS-HAY-WALLET             VALUE 'S'.
020900     05  WKS-SW-ALGUNA-WALLET   PIC X(01) VALUE 'N'.
021000         88  WKS-ALGUNA-WALLET          VALUE 'S'.
021100     05  WKS-COD-A-BUSCAR       PIC X(05) VALUE SPACES.
021200     05  WKS-MONTO-A-EDITAR     PIC S9(11)V9(04) VALUE ZERO.
021300     05  WKS-BASE-MONEDA        PIC X(05) VALUE SPACES.
021350     05  FILLER                 PIC X(02).
021360****************************************************************
021370*        DATOS DEL CATALOGO CAPTURADOS EN EL ULTIMO MATCH
021380*        (920-BUSCA-MONEDA / 923-COMPARA-MONEDA)
021390****************************************************************
021391 01  WKS-AREA-CATALOGO-ACTUAL.
021392     05  WKS-CUR-CLASE-ACTUAL   PIC X(01) VALUE SPACES.
021393         88  WKS-CUR-ES-FIAT-ACT        VALUE 'F'.
021394         88  WKS-CUR-ES-CRIPTO-ACT      VALUE 'C'.
021395     05  WKS-CUR-NOMBRE-ACTUAL  PIC X(20) VALUE SPACES.
021396     05  WKS-CUR-DATO1-ACTUAL   PIC X(20) VALUE SPACES.
021397     05  WKS-CUR-DATO2-ACTUAL   PIC 9(15) VALUE ZERO.
021398     05  FILLER                 PIC X(02).
021400****************************************************************
021500*        FECHA Y HORA DE CORRIDA DEL LOTE
021600****************************************************************
021700 01  WKS-FECHA-CORRIDA.
021800     05  WKS-FC-ANIO            PIC 9(04).
021900     05  WKS-FC-MES             PIC 9(02).
022000     05  WKS-FC-DIA             PIC 9(02).
022050     05  FILLER                 PIC X(02).
022100 01  WKS-HORA-CORRIDA.
022200     05  WKS-FC-HOR             PIC 9(02).
022300     05  WKS-FC-MIN             PIC 9(02).
022400     05  WKS-FC-SEG             PIC 9(02).
022500     05  FILLER                 PIC 9(02).
022600 01  WKS-FECHA-HORA-TXT         PIC X(19) VALUE SPACES.
022700****************************************************************
022800*        LINEAS EDITADAS PARA EL REPORTE DE RESULTADOS
022900****************************************************************
023000 01  WKS-LINEA-CANT-ED          PIC Z,ZZZ,ZZZ,ZZ9.9999.
023050 01  WKS-LINEA-CANT-ED2         PIC Z,ZZZ,ZZZ,ZZ9.99.
023100 01  WKS-LINEA-USD-ED           PIC Z,ZZZ,ZZZ,ZZ9.99.
023200 01  WKS-LINEA-TASA-ED          PIC Z,ZZZ,ZZ9.99999999.
023300 01  WKS-TASA-TXT               PIC X(18) VALUE SPACES.
023310 01  WKS-CANT-TXT               PIC X(18) VALUE SPACES.
023320 01  WKS-CUR-DISPLAY-TXT        PIC X(72) VALUE SPACES.
023330 01  WKS-CUR-DISPLAY-1          PIC X(72) VALUE SPACES.
023340 01  WKS-CUR-DISPLAY-2          PIC X(72) VALUE SPACES.
023400*
023500****************************************************************
023600*                  ----- MAIN SECTION -----
023700****************************************************************
023800 PROCEDURE DIVISION.
023900 000-MAIN SECTION.
024000     PERFORM 100-APERTURA-ARCHIVOS
024100          THRU 100-APERTURA-ARCHIVOS-E.
024200     PERFORM 110-CARGA-USUARIOS
024300          THRU 110-CARGA-USUARIOS-E.
024400     PERFORM 120-CARGA-BILLETERAS
024500          THRU 120-CARGA-BILLETERAS-E.
024600     PERFORM 130-CARGA-TASAS
024700          THRU 130-CARGA-TASAS-E.
024800     PERFORM 900-CARGA-MONEDAS
024900          THRU 900-CARGA-MONEDAS-E.
025000     PERFORM 210-LEE-TRANSACCION
025100          THRU 210-LEE-TRANSACCION-E.
025200     PERFORM 200-PROCESA-TRANSACCIONES
025300          THRU 200-PROCESA-TRANSACCIONES-E
025400          UNTIL WKS-FIN-TXN.
025500     PERFORM 950-GRABA-USUARIOS
025600          THRU 950-GRABA-USUARIOS-E.
025700     PERFORM 960-GRABA-BILLETERAS
025800          THRU 960-GRABA-BILLETERAS-E.
025900     PERFORM 990-CIERRA-ARCHIVOS
026000          THRU 990-CIERRA-ARCHIVOS-E.
026100     STOP RUN.
026200 000-MAIN-E. EXIT.
026300*              ----- OPEN DATASETS SECTION -----
026400 100-APERTURA-ARCHIVOS SECTION.
026500     OPEN INPUT  VTHUSR
026600     OPEN INPUT  VTHWAL
026700     OPEN INPUT  VTHRAT
026800     OPEN INPUT  VTHTXN
026900     OPEN OUTPUT VTHRES
027000     OPEN OUTPUT VTHLOG
027100     IF FS-VTHUSR NOT = 0 OR FS-VTHWAL NOT = 0 OR
027200        FS-VTHRAT NOT = 0 OR FS-VTHTXN NOT = 0 OR
027300        FS-VTHRES NOT = 0 OR FS-VTHLOG NOT = 0
027400         DISPLAY "=============================="
027500         DISPLAY "ERROR AL ABRIR ARCHIVOS VTH1TRX"
027600         DISPLAY "FS-VTHUSR (" FS-VTHUSR ")"
027700         DISPLAY "FS-VTHWAL (" FS-VTHWAL ")"
027800         DISPLAY "FS-VTHRAT (" FS-VTHRAT ")"
027900         DISPLAY "FS-VTHTXN (" FS-VTHTXN ")"
028000         DISPLAY "FS-VTHRES (" FS-VTHRES ")"
028100         DISPLAY "FS-VTHLOG (" FS-VTHLOG ")"
028200         DISPLAY "=============================="
028300         MOVE 91 TO RETURN-CODE
028400         STOP RUN
028500     END-IF.
028600     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD.
028700     ACCEPT WKS-HORA-CORRIDA  FROM TIME.
028800 100-APERTURA-ARCHIVOS-E. EXIT.
028900*              ----- CARGA MAESTRO USUARIOS -----
029000 110-CARGA-USUARIOS SECTION.
029100     READ VTHUSR
029200         AT END SET WKS-FIN-CARGA TO TRUE
029300     END-READ.
029400     PERFORM 111-ACUMULA-USUARIO
029500          THRU 111-ACUMULA-USUARIO-E
029600          UNTIL WKS-FIN-CARGA.
029700     SET WKS-SW-FIN-CARGA TO SPACES.
029800     MOVE 'N' TO WKS-SW-FIN-CARGA.
029900 110-CARGA-USUARIOS-E. EXIT.
030000 111-ACUMULA-USUARIO SECTION.
030100     ADD 1 TO VTH-TU-CANT
030200     SET VTH-TU-IDX TO VTH-TU-CANT
030300     MOVE VTH-USR-ID     TO VTH-TU-ID(VTH-TU-IDX)
030400     MOVE VTH-USR-NOMBRE TO VTH-TU-NOMBRE(VTH-TU-IDX)
030500     MOVE VTH-USR-HASH   TO VTH-TU-HASH(VTH-TU-IDX)
030600     MOVE VTH-USR-SAL    TO VTH-TU-SAL(VTH-TU-IDX)
030700     MOVE VTH-USR-FECHA-ALTA TO
030800         VTH-TU-FECHA-ALTA(VTH-TU-IDX)
030900     READ VTHUSR
031000         AT END SET WKS-FIN-CARGA TO TRUE
031100     END-READ.
031200 111-ACUMULA-USUARIO-E. EXIT.
031300*              ----- CARGA MAESTRO BILLETERAS -----
031400 120-CARGA-BILLETERAS SECTION.
031500     READ VTHWAL
031600         AT END SET WKS-FIN-CARGA TO TRUE
031700     END-READ.
031800     PERFORM 121-ACUMULA-BILLETERA
031900          THRU 121-ACUMULA-BILLETERA-E
032000          UNTIL WKS-FIN-CARGA.
032100     MOVE 'N' TO WKS-SW-FIN-CARGA.
032200 120-CARGA-BILLETERAS-E. EXIT.
032300 121-ACUMULA-BILLETERA SECTION.
032400     ADD 1 TO VTH-TW-CANT
032500     SET VTH-TW-IDX TO VTH-TW-CANT
032600     MOVE VTH-WAL-USR-ID TO VTH-TW-USR-ID(VTH-TW-IDX)
032700     MOVE VTH-WAL-MONEDA TO VTH-TW-MONEDA(VTH-TW-IDX)
032800     MOVE VTH-WAL-SALDO  TO VTH-TW-SALDO(VTH-TW-IDX)
032900     READ VTHWAL
033000         AT END SET WKS-FIN-CARGA TO TRUE
033100     END-READ.
033200 121-ACUMULA-BILLETERA-E. EXIT.
033300*              ----- CARGA TABLA DE TASAS -----
033400 130-CARGA-TASAS SECTION.
033500     READ VTHRAT
033600         AT END SET WKS-FIN-CARGA TO TRUE
033700     END-READ.
033800     PERFORM 131-ACUMULA-TASA
033900          THRU 131-ACUMULA-TASA-E
034000          UNTIL WKS-FIN-CARGA.
034100     MOVE 'N' TO WKS-SW-FIN-CARGA.
034200 130-CARGA-TASAS-E. EXIT.
034300 131-ACUMULA-TASA SECTION.
034400     ADD 1 TO VTH-TR-CANT
034500     SET VTH-TR-IDX TO VTH-TR-CANT
034600     MOVE VTH-RAT-ORIGEN TO VTH-TR-ORIGEN(VTH-TR-IDX)
034700     MOVE VTH-RAT-TASA   TO VTH-TR-TASA(VTH-TR-IDX)
034800     READ VTHRAT
034900         AT END SET WKS-FIN-CARGA TO TRUE
035000     END-READ.
035100 131-ACUMULA-TASA-E. EXIT.
035200*              ----- LECTURA DE TRANSACCIONES -----
035300 210-LEE-TRANSACCION SECTION.
035400     READ VTHTXN
035500         AT END SET WKS-FIN-TXN TO TRUE
035600     END-READ.
035700 210-LEE-TRANSACCION-E. EXIT.
035800*              ----- DESPACHO DE TRANSACCIONES -----
035900 200-PROCESA-TRANSACCIONES SECTION.
036000     ADD 1 TO WKS-CNT-LEIDAS
036100     MOVE SPACES TO WKS-MSG-ERROR
036200     MOVE 'OK'   TO WKS-RESULTADO
036300     EVALUATE TRUE
036400         WHEN VTH-TX-ES-REGISTER
036500             PERFORM 310-REGISTER THRU 310-REGISTER-E
036600         WHEN VTH-TX-ES-LOGIN
036700             PERFORM 320-LOGIN    THRU 320-LOGIN-E
036800         WHEN VTH-TX-ES-BUY
036900             PERFORM 330-BUY      THRU 330-BUY-E
037000         WHEN VTH-TX-ES-SELL
037100             PERFORM 340-SELL     THRU 340-SELL-E
037200         WHEN VTH-TX-ES-SHOW
037300             PERFORM 350-SHOW     THRU 350-SHOW-E
037400         WHEN VTH-TX-ES-GETRATE
037500             PERFORM 360-GETRATE  THRU 360-GETRATE-E
037600         WHEN OTHER
037700             MOVE 'ERROR' TO WKS-RESULTADO
037800             MOVE 'ACCION DESCONOCIDA' TO WKS-MSG-ERROR
037900             STRING VTH-TX-ACCION " ERROR: ACCION"
038000                    " DESCONOCIDA" DELIMITED BY SIZE
038100                    INTO VTH-RES-LINEA
038200             WRITE VTH-RES-LINEA
038300     END-EVALUATE
038400     IF WKS-RESULTADO = 'OK'
038500         ADD 1 TO WKS-CNT-OK
038600     ELSE
038700         ADD 1 TO WKS-CNT-ERROR
038800     END-IF
038900     PERFORM 800-WRITE-LOG THRU 800-WRITE-LOG-E
039000     PERFORM 210-LEE-TRANSACCION THRU 210-LEE-TRANSACCION-E.
039100 200-PROCESA-TRANSACCIONES-E. EXIT.
039200*              ----- UC-REG: ALTA DE USUARIO -----
039300 310-REGISTER SECTION.
039400     MOVE SPACES TO WKS-MSG-ERROR.
039500     MOVE ZERO   TO WKS-LON-CLAVE.
039600     INSPECT VTH-TX-CLAVE TALLYING WKS-LON-CLAVE
039700         FOR CHARACTERS BEFORE INITIAL SPACE.
039800     IF WKS-LON-CLAVE < 4
039900         MOVE 'ERROR' TO WKS-RESULTADO
040000         MOVE 'LA CLAVE DEBE TENER MINIMO 4' TO
040100             WKS-MSG-ERROR
040200     ELSE
040300         PERFORM 314-BUSCA-USUARIO
040400              THRU 314-BUSCA-USUARIO-E
040500         IF WKS-ENCONTRADO
040600             MOVE 'ERROR' TO WKS-RESULTADO
040700             MOVE 'NOMBRE YA EXISTE' TO WKS-MSG-ERROR
040800         ELSE
040900             PERFORM 315-NUEVO-ID THRU 315-NUEVO-ID-E
041000             PERFORM 312-GENERA-SAL
041100                  THRU 312-GENERA-SAL-E
041200             PERFORM 313-GENERA-HASH
041300                  THRU 313-GENERA-HASH-E
041400             ADD 1 TO VTH-TU-CANT
041500             SET VTH-TU-IDX TO VTH-TU-CANT
041600             MOVE WKS-USR-ID-ACTUAL TO
041700                 VTH-TU-ID(VTH-TU-IDX)
041800             MOVE VTH-TX-USUARIO TO
041900                 VTH-TU-NOMBRE(VTH-TU-IDX)
042000             MOVE WKS-HASH-EDITADA TO
042100                 VTH-TU-HASH(VTH-TU-IDX)
042200             MOVE WKS-SAL-EDITADA TO
042300                 VTH-TU-SAL(VTH-TU-IDX)
042400             STRING WKS-FC-ANIO "-" WKS-FC-MES "-"
042500                 WKS-FC-DIA " " WKS-FC-HOR ":"
042600                 WKS-FC-MIN ":" WKS-FC-SEG
042700                 DELIMITED BY SIZE
042800                 INTO WKS-FECHA-HORA-TXT
042900             MOVE WKS-FECHA-HORA-TXT TO
043000                 VTH-TU-FECHA-ALTA(VTH-TU-IDX)
043100             STRING "REGISTER OK: USER '"
043200                 VTH-TX-USUARIO DELIMITED BY SPACE
043300                 "' ID=" WKS-USR-ID-ACTUAL
043400                 DELIMITED BY SIZE INTO VTH-RES-LINEA
043500             WRITE VTH-RES-LINEA
043600         END-IF
043700     END-IF.
043800     IF WKS-RESULTADO = 'ERROR'
043900         STRING "REGISTER ERROR: " WKS-MSG-ERROR
044000             DELIMITED BY SIZE INTO VTH-RES-LINEA
044100         WRITE VTH-RES-LINEA
044200     END-IF.
044300 310-REGISTER-E. EXIT.
044400*              ----- SAL DETERMINISTICA DEL NUEVO USUARIO -----
044500 312-GENERA-SAL SECTION.
044600     COMPUTE WKS-SAL-NUMERICA =
044700         (WKS-USR-ID-ACTUAL * 7919) + 104729.
044800     STRING WKS-SAL-NUMERICA WKS-SAL-NUMERICA
044900            WKS-SAL-NUMERICA WKS-SAL-NUMERICA
045000            DELIMITED BY SIZE INTO WKS-SAL-EDITADA.
045100 312-GENERA-SAL-E. EXIT.
045200*              ----- DIGESTO DETERMINISTICO CLAVE+SAL -----
045300*--> SUSTITUTO DE UN HASH CRIPTOGRAFICO: NO SE DISPONE DE
045400*--> FUNCIONES INTRINSECAS EN ESTE SUBCONJUNTO DE COBOL, SE
045500*--> USA UN CHECKSUM DE LONGITUD DE CLAVE + SAL + ID DE
045600*--> USUARIO, REPETIDO PARA LLENAR LOS 64 BYTES DEL HASH.
045700 313-GENERA-HASH SECTION.
045800     COMPUTE WKS-HASH-ACUM =
045900         (WKS-SAL-PRIMEROS * 31) +
046000         (WKS-LON-CLAVE * 997) + WKS-USR-ID-ACTUAL.
046100     STRING WKS-HASH-ACUM WKS-HASH-ACUM WKS-HASH-ACUM
046200            WKS-HASH-ACUM WKS-HASH-ACUM WKS-HASH-ACUM
046300            WKS-HASH-ACUM WKS-HASH-ACUM
046400            DELIMITED BY SIZE INTO WKS-HASH-EDITADA.
046500 313-GENERA-HASH-E. EXIT.
046600*              ----- BUSCA USUARIO POR NOMBRE (SIN CASE) -----
046700 314-BUSCA-USUARIO SECTION.
046800     MOVE 'N' TO WKS-SW-ENCONTRADO.
046900     MOVE VTH-TX-USUARIO TO WKS-CMP-1.
047000     INSPECT WKS-CMP-1 CONVERTING
047100         "abcdefghijklmnopqrstuvwxyz" TO
047200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
047300     IF VTH-TU-CANT > ZERO
047400         PERFORM 316-COMPARA-USUARIO
047500              THRU 316-COMPARA-USUARIO-E
047600              VARYING VTH-TU-IDX FROM 1 BY 1
047700              UNTIL VTH-TU-IDX > VTH-TU-CANT
047800                 OR WKS-ENCONTRADO
047900     END-IF.
048000 314-BUSCA-USUARIO-E. EXIT.
048100 316-COMPARA-USUARIO SECTION.
048200     MOVE VTH-TU-NOMBRE(VTH-TU-IDX) TO WKS-CMP-2.
048300     INSPECT WKS-CMP-2 CONVERTING
048400         "abcdefghijklmnopqrstuvwxyz" TO
048500         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
048600     IF WKS-CMP-2 = WKS-CMP-1
048700         SET WKS-ENCONTRADO TO TRUE
048800         SET WKS-USR-POS TO VTH-TU-IDX
048900         MOVE VTH-TU-ID(VTH-TU-IDX) TO
049000             WKS-USR-ID-ACTUAL
049100     END-IF.
049200 316-COMPARA-USUARIO-E. EXIT.
049300*              ----- SIGUIENTE ID CORRELATIVO -----
049400 315-NUEVO-ID SECTION.
049500     MOVE ZERO TO WKS-MAX-ID.
049600     IF VTH-TU-CANT > ZERO
049700         PERFORM 317-MAX-ID THRU 317-MAX-ID-E
049800              VARYING VTH-TU-IDX FROM 1 BY 1
049900              UNTIL VTH-TU-IDX > VTH-TU-CANT
050000     END-IF.
050100     COMPUTE WKS-USR-ID-ACTUAL = WKS-MAX-ID + 1.
050200 315-NUEVO-ID-E. EXIT.
050300 317-MAX-ID SECTION.
050400     IF VTH-TU-ID(VTH-TU-IDX) > WKS-MAX-ID
050500         MOVE VTH-TU-ID(VTH-TU-IDX) TO WKS-MAX-ID
050600     END-IF.
050700 317-MAX-ID-E. EXIT.
050800*              ----- UC-LOGIN: AUTENTICACION -----
050900 320-LOGIN SECTION.
051000     MOVE SPACES TO WKS-MSG-ERROR.
051100     PERFORM 314-BUSCA-USUARIO THRU 314-BUSCA-USUARIO-E.
051200     IF NOT WKS-ENCONTRADO
051300         MOVE 'ERROR' TO WKS-RESULTADO
051400         MOVE 'USUARIO NO EXISTE' TO WKS-MSG-ERROR
051500     ELSE
051600         MOVE VTH-TU-SAL(WKS-USR-POS) TO WKS-SAL-EDITADA
051700         MOVE ZERO TO WKS-LON-CLAVE
051800         INSPECT VTH-TX-CLAVE TALLYING WKS-LON-CLAVE
051900             FOR CHARACTERS BEFORE INITIAL SPACE
052000         PERFORM 313-GENERA-HASH
052100              THRU 313-GENERA-HASH-E
052200         IF WKS-HASH-EDITADA = VTH-TU-HASH(WKS-USR-POS)
052300             STRING "LOGIN OK: USER '"
052400                 VTH-TX-USUARIO DELIMITED BY SPACE
052500                 "'" DELIMITED BY SIZE
052600                 INTO VTH-RES-LINEA
052700             WRITE VTH-RES-LINEA
052800         ELSE
052900             MOVE 'ERROR' TO WKS-RESULTADO
053000             MOVE 'CLAVE INCORRECTA' TO WKS-MSG-ERROR
053100         END-IF
053200     END-IF.
053300     IF WKS-RESULTADO = 'ERROR'
053400         STRING "LOGIN ERROR: " WKS-MSG-ERROR
053500             DELIMITED BY SIZE INTO VTH-RES-LINEA
053600         WRITE VTH-RES-LINEA
053700     END-IF.
053800 320-LOGIN-E. EXIT.
053900*              ----- BUSCA BILLETERA DE USUARIO+MONEDA -----
054000 318-BUSCA-WALLET SECTION.
054100     MOVE 'N' TO WKS-SW-HAY-WALLET.
054200     IF VTH-TW-CANT > ZERO
054300         PERFORM 319-COMPARA-WALLET
054400              THRU 319-COMPARA-WALLET-E
054500              VARYING VTH-TW-IDX FROM 1 BY 1
054600              UNTIL VTH-TW-IDX > VTH-TW-CANT
054700                 OR WKS-HAY-WALLET
054800     END-IF.
054900 318-BUSCA-WALLET-E. EXIT.
055000 319-COMPARA-WALLET SECTION.
055100     IF VTH-TW-USR-ID(VTH-TW-IDX) = WKS-USR-ID-ACTUAL
055200        AND VTH-TW-MONEDA(VTH-TW-IDX) = VTH-TX-MONEDA
055300         SET WKS-HAY-WALLET TO TRUE
055400         SET WKS-WAL-POS TO VTH-TW-IDX
055500     END-IF.
055600 319-COMPARA-WALLET-E. EXIT.
055700*              ----- UC-BUY: COMPRA DE MONEDA -----
055800 330-BUY SECTION.
055810     MOVE SPACES TO WKS-MSG-ERROR.
055820     PERFORM 314-BUSCA-USUARIO THRU 314-BUSCA-USUARIO-E.
055830     IF NOT WKS-ENCONTRADO
055840         MOVE 'ERROR' TO WKS-RESULTADO
055850         MOVE 'USUARIO NO EXISTE' TO WKS-MSG-ERROR
055860         STRING "BUY ERROR: " WKS-MSG-ERROR
055870             DELIMITED BY SIZE INTO VTH-RES-LINEA
055880         WRITE VTH-RES-LINEA
055890     ELSE
055900*--> UC-VALID: EL CODIGO SE SUBE A MAYUSCULAS Y SE VALIDA
055910*--> CONTRA EL CATALOGO ANTES DE TOCAR NINGUNA BILLETERA
055920         MOVE VTH-TX-MONEDA TO WKS-COD-A-BUSCAR
055930         PERFORM 910-VALIDA-MONEDA THRU 910-VALIDA-MONEDA-E
055940         IF WKS-RESULTADO = 'ERROR'
055950             STRING "BUY ERROR: " WKS-MSG-ERROR
055960                 DELIMITED BY SIZE INTO VTH-RES-LINEA
055970             WRITE VTH-RES-LINEA
055980         ELSE
055990             MOVE WKS-COD-A-BUSCAR TO VTH-TX-MONEDA
056000             IF VTH-TX-CANTIDAD NOT > ZERO
056010                 MOVE 'ERROR' TO WKS-RESULTADO
056020                 MOVE 'CANTIDAD DEBE SER MAYOR A CERO' TO
056030                     WKS-MSG-ERROR
056040                 STRING "BUY ERROR: " WKS-MSG-ERROR
056050                     DELIMITED BY SIZE INTO VTH-RES-LINEA
056060                 WRITE VTH-RES-LINEA
056070             ELSE
056080                 PERFORM 318-BUSCA-WALLET
056090                      THRU 318-BUSCA-WALLET-E
056100                 IF NOT WKS-HAY-WALLET
056110                     ADD 1 TO VTH-TW-CANT
056120                     SET VTH-TW-IDX TO VTH-TW-CANT
056130                     MOVE WKS-USR-ID-ACTUAL TO
056140                         VTH-TW-USR-ID(VTH-TW-IDX)
056150                     MOVE VTH-TX-MONEDA TO
056160                         VTH-TW-MONEDA(VTH-TW-IDX)
056170                     MOVE ZERO TO
056180                         VTH-TW-SALDO(VTH-TW-IDX)
056190                     SET WKS-WAL-POS TO VTH-TW-IDX
056200                 END-IF
056210                 MOVE VTH-TW-SALDO(WKS-WAL-POS) TO
056220                     WKS-SALDO-ANTES
056230                 COMPUTE VTH-TW-SALDO(WKS-WAL-POS) =
056240                     VTH-TW-SALDO(WKS-WAL-POS) +
056250                     VTH-TX-CANTIDAD
056260                 MOVE VTH-TW-SALDO(WKS-WAL-POS) TO
056270                     WKS-SALDO-DESPUES
056280                 MOVE VTH-TX-MONEDA TO WKS-COD-A-BUSCAR
056290                 PERFORM 921-BUSCA-TASA
056300                      THRU 921-BUSCA-TASA-E
056310                 MOVE VTH-TX-CANTIDAD TO
056320                     WKS-MONTO-A-EDITAR
056330                 PERFORM 930-EDITA-CANTIDAD
056340                      THRU 930-EDITA-CANTIDAD-E
056350                 IF WKS-HAY-TASA
056360                     COMPUTE WKS-COSTO-ESTIMADO ROUNDED =
056370                         VTH-TX-CANTIDAD *
056380                         WKS-TASA-APLICADA
056390                     PERFORM 940-EDITA-TASA
056400                          THRU 940-EDITA-TASA-E
056410                     STRING "BUY OK: " WKS-CANT-TXT
056420                         " " VTH-TX-MONEDA " AT RATE "
056430                         WKS-TASA-TXT " USD/"
056440                         VTH-TX-MONEDA DELIMITED BY SIZE
056450                         INTO VTH-RES-LINEA
056460                     WRITE VTH-RES-LINEA
056470                     MOVE WKS-COSTO-ESTIMADO TO
056480                         WKS-LINEA-USD-ED
056490                     STRING "  ESTIMATED COST: "
056500                         WKS-LINEA-USD-ED " USD"
056510                         DELIMITED BY SIZE
056520                         INTO VTH-RES-LINEA
056530                     WRITE VTH-RES-LINEA
056540                 ELSE
056550                     STRING "BUY OK: " WKS-CANT-TXT
056560                         " " VTH-TX-MONEDA
056570                         " (TASA NO DISPONIBLE)"
056580                         DELIMITED BY SIZE
056590                         INTO VTH-RES-LINEA
056600                     WRITE VTH-RES-LINEA
056610                 END-IF
056620                 MOVE WKS-SALDO-ANTES TO
056630                     WKS-MONTO-A-EDITAR
056640                 PERFORM 930-EDITA-CANTIDAD
056650                      THRU 930-EDITA-CANTIDAD-E
056660                 STRING "  " VTH-TX-MONEDA ": WAS "
056670                     WKS-CANT-TXT DELIMITED BY SIZE
056680                     INTO VTH-RES-LINEA
056690                 WRITE VTH-RES-LINEA
056700                 MOVE WKS-SALDO-DESPUES TO
056710                     WKS-MONTO-A-EDITAR
056720                 PERFORM 930-EDITA-CANTIDAD
056730                      THRU 930-EDITA-CANTIDAD-E
056740                 STRING "   -> NOW " WKS-CANT-TXT
056750                     DELIMITED BY SIZE
056760                     INTO VTH-RES-LINEA
056770                 WRITE VTH-RES-LINEA
056780             END-IF
056790         END-IF
056800     END-IF.
056810 330-BUY-E. EXIT.
064300*              ----- UC-SELL: VENTA DE MONEDA -----
064400 340-SELL SECTION.
064410     MOVE SPACES TO WKS-MSG-ERROR.
064420     PERFORM 314-BUSCA-USUARIO THRU 314-BUSCA-USUARIO-E.
064430     IF NOT WKS-ENCONTRADO
064440         MOVE 'ERROR' TO WKS-RESULTADO
064450         MOVE 'USUARIO NO EXISTE' TO WKS-MSG-ERROR
064460         STRING "SELL ERROR: " WKS-MSG-ERROR
064470             DELIMITED BY SIZE INTO VTH-RES-LINEA
064480         WRITE VTH-RES-LINEA
064490     ELSE
064500*--> UC-VALID: EL CODIGO SE SUBE A MAYUSCULAS Y SE VALIDA
064510*--> CONTRA EL CATALOGO ANTES DE TOCAR NINGUNA BILLETERA
064520         MOVE VTH-TX-MONEDA TO WKS-COD-A-BUSCAR
064530         PERFORM 910-VALIDA-MONEDA THRU 910-VALIDA-MONEDA-E
064540         IF WKS-RESULTADO = 'ERROR'
064550             STRING "SELL ERROR: " WKS-MSG-ERROR
064560                 DELIMITED BY SIZE INTO VTH-RES-LINEA
064570             WRITE VTH-RES-LINEA
064580         ELSE
064590             MOVE WKS-COD-A-BUSCAR TO VTH-TX-MONEDA
064600             IF VTH-TX-CANTIDAD NOT > ZERO
064610                 MOVE 'ERROR' TO WKS-RESULTADO
064620                 MOVE 'CANTIDAD DEBE SER MAYOR A CERO' TO
064630                     WKS-MSG-ERROR
064640                 STRING "SELL ERROR: " WKS-MSG-ERROR
064650                     DELIMITED BY SIZE INTO VTH-RES-LINEA
064660                 WRITE VTH-RES-LINEA
064670             ELSE
064680                 PERFORM 318-BUSCA-WALLET
064690                      THRU 318-BUSCA-WALLET-E
064700                 IF NOT WKS-HAY-WALLET
064710                     MOVE 'ERROR' TO WKS-RESULTADO
064720                     MOVE 'NO HAY BILLETERA PARA LA MONEDA'
064730                         TO WKS-MSG-ERROR
064740                     STRING "SELL ERROR: " WKS-MSG-ERROR
064750                         DELIMITED BY SIZE
064760                         INTO VTH-RES-LINEA
064770                     WRITE VTH-RES-LINEA
064780                 ELSE
064790                     IF VTH-TX-CANTIDAD >
064800                        VTH-TW-SALDO(WKS-WAL-POS)
064810                         MOVE 'ERROR' TO WKS-RESULTADO
064820                         MOVE VTH-TX-MONEDA TO
064830                             WKS-COD-A-BUSCAR
064840                         MOVE VTH-TW-SALDO(WKS-WAL-POS) TO
064850                             WKS-MONTO-A-EDITAR
064860                         PERFORM 930-EDITA-CANTIDAD
064870                              THRU 930-EDITA-CANTIDAD-E
064880                         STRING "FONDOS INSUFICIENTES, "
064890                             "DISPONIBLE " WKS-CANT-TXT
064900                             DELIMITED BY SIZE
064910                             INTO WKS-MSG-ERROR
064920                         STRING "SELL ERROR: " WKS-MSG-ERROR
064930                             DELIMITED BY SIZE
064940                             INTO VTH-RES-LINEA
064950                         WRITE VTH-RES-LINEA
064960                     ELSE
064970                         MOVE VTH-TW-SALDO(WKS-WAL-POS) TO
064980                             WKS-SALDO-ANTES
064990                         COMPUTE
065000                             VTH-TW-SALDO(WKS-WAL-POS) =
065010                             VTH-TW-SALDO(WKS-WAL-POS) -
065020                             VTH-TX-CANTIDAD
065030                         MOVE VTH-TW-SALDO(WKS-WAL-POS) TO
065040                             WKS-SALDO-DESPUES
065050                         MOVE VTH-TX-MONEDA TO
065060                             WKS-COD-A-BUSCAR
065070                         PERFORM 921-BUSCA-TASA
065080                              THRU 921-BUSCA-TASA-E
065090                         MOVE VTH-TX-CANTIDAD TO
065100                             WKS-MONTO-A-EDITAR
065110                         PERFORM 930-EDITA-CANTIDAD
065120                              THRU 930-EDITA-CANTIDAD-E
065130                         IF WKS-HAY-TASA
065140                             COMPUTE
065150                              WKS-COSTO-ESTIMADO ROUNDED
065160                              = VTH-TX-CANTIDAD *
065170                                WKS-TASA-APLICADA
065180                             PERFORM 940-EDITA-TASA
065190                                  THRU 940-EDITA-TASA-E
065200                             STRING "SELL OK: "
065210                                 WKS-CANT-TXT " "
065220                                 VTH-TX-MONEDA " AT RATE "
065230                                 WKS-TASA-TXT " USD/"
065240                                 VTH-TX-MONEDA
065250                                 DELIMITED BY SIZE
065260                                 INTO VTH-RES-LINEA
065270                             WRITE VTH-RES-LINEA
065280                             MOVE WKS-COSTO-ESTIMADO TO
065290                                 WKS-LINEA-USD-ED
065300                             STRING
065310                                 "  ESTIMATED PROCEEDS: "
065320                                 WKS-LINEA-USD-ED " USD"
065330                                 DELIMITED BY SIZE
065340                                 INTO VTH-RES-LINEA
065350                             WRITE VTH-RES-LINEA
065360                         ELSE
065370                             STRING "SELL OK: "
065380                                 WKS-CANT-TXT " "
065390                                 VTH-TX-MONEDA
065400                                 " (TASA NO DISPONIBLE)"
065410                                 DELIMITED BY SIZE
065420                                 INTO VTH-RES-LINEA
065430                             WRITE VTH-RES-LINEA
065440                         END-IF
065450                         MOVE WKS-SALDO-ANTES TO
065460                             WKS-MONTO-A-EDITAR
065470                         PERFORM 930-EDITA-CANTIDAD
065480                              THRU 930-EDITA-CANTIDAD-E
065490                         STRING "  " VTH-TX-MONEDA ": WAS "
065500                             WKS-CANT-TXT
065510                             DELIMITED BY SIZE
065520                             INTO VTH-RES-LINEA
065530                         WRITE VTH-RES-LINEA
065540                         MOVE WKS-SALDO-DESPUES TO
065550                             WKS-MONTO-A-EDITAR
065560                         PERFORM 930-EDITA-CANTIDAD
065570                              THRU 930-EDITA-CANTIDAD-E
065580                         STRING "   -> NOW "
065590                             WKS-CANT-TXT
065600                             DELIMITED BY SIZE
065610                             INTO VTH-RES-LINEA
065620                         WRITE VTH-RES-LINEA
065630                     END-IF
065640                 END-IF
065650             END-IF
065660         END-IF
065670     END-IF.
065680 340-SELL-E. EXIT.
075900*              ----- UC-SHOW: VALORACION DE PORTAFOLIO -----
076000 350-SHOW SECTION.
076010     MOVE SPACES TO WKS-MSG-ERROR.
076020     MOVE ZERO   TO WKS-TOTAL-PORTAFOLIO.
076030     MOVE 'N'    TO WKS-SW-ALGUNA-WALLET.
076040     PERFORM 314-BUSCA-USUARIO THRU 314-BUSCA-USUARIO-E.
076050     IF NOT WKS-ENCONTRADO
076060         MOVE 'ERROR' TO WKS-RESULTADO
076070         MOVE 'USUARIO NO EXISTE' TO WKS-MSG-ERROR
076080         STRING "SHOW ERROR: " WKS-MSG-ERROR
076090             DELIMITED BY SIZE INTO VTH-RES-LINEA
076100         WRITE VTH-RES-LINEA
076110     ELSE
076120         MOVE VTH-TX-MONEDA-2 TO WKS-BASE-MONEDA
076130         IF WKS-BASE-MONEDA = SPACES
076140             MOVE 'USD' TO WKS-BASE-MONEDA
076150         END-IF
076160*--> UC-VALID: LA MONEDA BASE TAMBIEN SE SUBE A MAYUSCULAS
076170*--> Y SE VALIDA CONTRA EL CATALOGO ANTES DE VALORAR NADA
076180         MOVE WKS-BASE-MONEDA TO WKS-COD-A-BUSCAR
076190         PERFORM 910-VALIDA-MONEDA THRU 910-VALIDA-MONEDA-E
076200         IF WKS-RESULTADO = 'ERROR'
076210             STRING "SHOW ERROR: " WKS-MSG-ERROR
076220                 DELIMITED BY SIZE INTO VTH-RES-LINEA
076230             WRITE VTH-RES-LINEA
076240         ELSE
076250             MOVE WKS-COD-A-BUSCAR TO WKS-BASE-MONEDA
076260             PERFORM 921-BUSCA-TASA THRU 921-BUSCA-TASA-E
076270             MOVE WKS-TASA-APLICADA TO WKS-TASA-TO-USD
076280             IF WKS-BASE-MONEDA NOT = 'USD  ' AND
076290                NOT WKS-HAY-TASA
076300                 MOVE 'ERROR' TO WKS-RESULTADO
076310                 MOVE 'TASA NO DISPONIBLE PARA BASE' TO
076320                     WKS-MSG-ERROR
076330                 STRING "SHOW ERROR: " WKS-MSG-ERROR
076340                     DELIMITED BY SIZE INTO VTH-RES-LINEA
076350                 WRITE VTH-RES-LINEA
076360             ELSE
076370                 STRING "PORTFOLIO OF '" VTH-TX-USUARIO
076380                     DELIMITED BY SPACE "' (BASE: "
076390                     WKS-BASE-MONEDA DELIMITED BY SPACE ")"
076400                     DELIMITED BY SIZE INTO VTH-RES-LINEA
076410                 WRITE VTH-RES-LINEA
079300             IF VTH-TW-CANT > ZERO
079400                 PERFORM 355-VALORA-BILLETERA
079500                      THRU 355-VALORA-BILLETERA-E
079600                      VARYING VTH-TW-IDX FROM 1 BY 1
079700                      UNTIL VTH-TW-IDX > VTH-TW-CANT
079800             END-IF
079900             IF WKS-ALGUNA-WALLET
080000                 MOVE WKS-TOTAL-PORTAFOLIO TO
080100                     WKS-LINEA-USD-ED
080200                 STRING "  -----------------------"
080300                     DELIMITED BY SIZE
080400                     INTO VTH-RES-LINEA
080500                 WRITE VTH-RES-LINEA
080600                 STRING "  TOTAL: " WKS-LINEA-USD-ED
080700                     " " WKS-BASE-MONEDA
080800                     DELIMITED BY SIZE
080900                     INTO VTH-RES-LINEA
081000                 WRITE VTH-RES-LINEA
081100             ELSE
081200                 STRING "  PORTFOLIO IS EMPTY"
081300                     DELIMITED BY SIZE
081400                     INTO VTH-RES-LINEA
081500                 WRITE VTH-RES-LINEA
081600             END-IF
081700         END-IF
081750         END-IF
081800     END-IF.
081900 350-SHOW-E. EXIT.
082000*              ----- VALORA UNA BILLETERA DEL USUARIO -----
082100 355-VALORA-BILLETERA SECTION.
082150     IF VTH-TW-USR-ID(VTH-TW-IDX) = WKS-USR-ID-ACTUAL
082160         SET WKS-ALGUNA-WALLET TO TRUE
082170         MOVE ZERO TO WKS-VALOR-WALLET
082180*--> LA MONEDA DE LA BILLETERA YA FUE VALIDADA AL CREARSE;
082190*--> AQUI SOLO SE RECUPERA SU CLASE PARA EDITAR EL SALDO
082200         MOVE VTH-TW-MONEDA(VTH-TW-IDX) TO WKS-COD-A-BUSCAR
082210         PERFORM 920-BUSCA-MONEDA THRU 920-BUSCA-MONEDA-E
082220         IF VTH-TW-MONEDA(VTH-TW-IDX) = WKS-BASE-MONEDA
082225             COMPUTE WKS-VALOR-WALLET ROUNDED =
082228                 VTH-TW-SALDO(VTH-TW-IDX)
082250         ELSE
082260             MOVE VTH-TW-MONEDA(VTH-TW-IDX) TO
082270                 WKS-COD-A-BUSCAR
082280             PERFORM 921-BUSCA-TASA
082290                  THRU 921-BUSCA-TASA-E
082300             MOVE WKS-TASA-APLICADA TO
082310                 WKS-TASA-FROM-USD
082312*--> UC-SHOW: TASA DIRECTA SOLO SI LA BASE ES USD; SI NO,
082314*--> EL VALOR DEBE PUENTEARSE CONTRA EL USD (TKT-5104)
082320             IF WKS-HAY-TASA AND WKS-BASE-MONEDA = 'USD  '
082330                 COMPUTE WKS-VALOR-WALLET ROUNDED =
082340                     VTH-TW-SALDO(VTH-TW-IDX) *
082350                     WKS-TASA-FROM-USD
082360             ELSE
082370                 IF WKS-HAY-TASA AND
082375                    WKS-BASE-MONEDA NOT = 'USD  ' AND
082380                    WKS-TASA-TO-USD > ZERO
082390                     COMPUTE WKS-VALOR-WALLET ROUNDED =
082400                         (VTH-TW-SALDO(VTH-TW-IDX) *
082410                          WKS-TASA-FROM-USD) /
082420                          WKS-TASA-TO-USD
082430                 END-IF
082440             END-IF
082450         END-IF
082460         ADD WKS-VALOR-WALLET TO WKS-TOTAL-PORTAFOLIO
082470         MOVE VTH-TW-SALDO(VTH-TW-IDX) TO
082480             WKS-MONTO-A-EDITAR
082490         PERFORM 930-EDITA-CANTIDAD
082500              THRU 930-EDITA-CANTIDAD-E
082510         MOVE WKS-VALOR-WALLET TO WKS-LINEA-USD-ED
082520         STRING "  " VTH-TW-MONEDA(VTH-TW-IDX) ": "
082530             WKS-CANT-TXT "  -> "
082540             WKS-LINEA-USD-ED " " WKS-BASE-MONEDA
082550             DELIMITED BY SIZE INTO VTH-RES-LINEA
082560         WRITE VTH-RES-LINEA
082570     END-IF.
086100 355-VALORA-BILLETERA-E. EXIT.
086200*              ----- UC-RATE: TASA CRUZADA VIA USD -----
086300 360-GETRATE SECTION.
086310     MOVE SPACES TO WKS-MSG-ERROR.
086320     MOVE ZERO   TO WKS-TASA-DIRECTA WKS-TASA-INVERSA.
086330     MOVE 'N'    TO WKS-TASA-ENCONTRADA.
086340*--> UC-VALID: AMBOS CODIGOS SE SUBEN A MAYUSCULAS Y SE
086350*--> VALIDAN CONTRA EL CATALOGO ANTES DE CONSULTAR TASAS.
086352*--> CUALQUIER CODIGO NO SOPORTADO SALTA DIRECTO AL ERROR.
086360     MOVE VTH-TX-MONEDA TO WKS-COD-A-BUSCAR.
086370     PERFORM 910-VALIDA-MONEDA THRU 910-VALIDA-MONEDA-E.
086372     IF WKS-RESULTADO = 'ERROR'
086373         STRING "GETRATE ERROR: " WKS-MSG-ERROR
086374             DELIMITED BY SIZE INTO VTH-RES-LINEA
086375         WRITE VTH-RES-LINEA
086376         GO TO 360-GETRATE-E
086377     END-IF.
086390     MOVE WKS-COD-A-BUSCAR TO VTH-TX-MONEDA.
086400     PERFORM 925-ARMA-DISPLAY-MONEDA
086410          THRU 925-ARMA-DISPLAY-MONEDA-E.
086420     MOVE WKS-CUR-DISPLAY-TXT TO WKS-CUR-DISPLAY-1.
086430     MOVE VTH-TX-MONEDA-2 TO WKS-COD-A-BUSCAR.
086440     PERFORM 910-VALIDA-MONEDA THRU 910-VALIDA-MONEDA-E.
086442     IF WKS-RESULTADO = 'ERROR'
086443         STRING "GETRATE ERROR: " WKS-MSG-ERROR
086444             DELIMITED BY SIZE INTO VTH-RES-LINEA
086445         WRITE VTH-RES-LINEA
086446         GO TO 360-GETRATE-E
086447     END-IF.
086460     MOVE WKS-COD-A-BUSCAR TO VTH-TX-MONEDA-2.
086470     PERFORM 925-ARMA-DISPLAY-MONEDA
086480          THRU 925-ARMA-DISPLAY-MONEDA-E.
086490     MOVE WKS-CUR-DISPLAY-TXT TO WKS-CUR-DISPLAY-2.
086700     MOVE VTH-TX-MONEDA   TO WKS-COD-A-BUSCAR
086800     PERFORM 921-BUSCA-TASA THRU 921-BUSCA-TASA-E
086900     MOVE WKS-TASA-APLICADA TO WKS-TASA-FROM-USD
087000     MOVE WKS-HAY-TASA      TO WKS-TASA-ENCONTRADA
087100     MOVE VTH-TX-MONEDA-2 TO WKS-COD-A-BUSCAR
087200     PERFORM 921-BUSCA-TASA THRU 921-BUSCA-TASA-E
087300     MOVE WKS-TASA-APLICADA TO WKS-TASA-TO-USD
087400     EVALUATE TRUE
087500         WHEN VTH-TX-MONEDA = 'USD  '
087600             IF WKS-HAY-TASA AND WKS-TASA-TO-USD > ZERO
087700                 COMPUTE WKS-TASA-DIRECTA ROUNDED =
087800                     1 / WKS-TASA-TO-USD
087900                 MOVE WKS-TASA-TO-USD TO
088000                     WKS-TASA-INVERSA
088100             ELSE
088200                 MOVE 'ERROR' TO WKS-RESULTADO
088300                 MOVE 'TASA NO DISPONIBLE' TO
088400                     WKS-MSG-ERROR
088500             END-IF
088600         WHEN VTH-TX-MONEDA-2 = 'USD  '
088700             IF WKS-TASA-ENCONTRADA AND
088800                WKS-TASA-FROM-USD > ZERO
088900                 MOVE WKS-TASA-FROM-USD TO
089000                     WKS-TASA-DIRECTA
089100                 COMPUTE WKS-TASA-INVERSA ROUNDED =
089200                     1 / WKS-TASA-FROM-USD
089300             ELSE
089400                 MOVE 'ERROR' TO WKS-RESULTADO
089500                 MOVE 'TASA NO DISPONIBLE' TO
089600                     WKS-MSG-ERROR
089700             END-IF
089800         WHEN OTHER
089900             IF WKS-TASA-ENCONTRADA AND WKS-HAY-TASA
090000                AND WKS-TASA-TO-USD > ZERO
090100                 COMPUTE WKS-TASA-DIRECTA ROUNDED =
090200                     WKS-TASA-FROM-USD / WKS-TASA-TO-USD
090300                 IF WKS-TASA-FROM-USD > ZERO
090400                     COMPUTE WKS-TASA-INVERSA ROUNDED =
090500                         WKS-TASA-TO-USD /
090600                         WKS-TASA-FROM-USD
090700                 END-IF
090800             ELSE
090900                 MOVE 'ERROR' TO WKS-RESULTADO
091000                 MOVE 'TASA NO DISPONIBLE' TO
091100                     WKS-MSG-ERROR
091200             END-IF
091300     END-EVALUATE.
091400     IF WKS-RESULTADO = 'ERROR'
091500         STRING "GETRATE ERROR: " WKS-MSG-ERROR
091600             DELIMITED BY SIZE INTO VTH-RES-LINEA
091700         WRITE VTH-RES-LINEA
091800     ELSE
091900         MOVE WKS-TASA-APLICADA TO WKS-TASA-APLICADA
092000         MOVE WKS-TASA-DIRECTA TO WKS-TASA-APLICADA
092100         PERFORM 940-EDITA-TASA THRU 940-EDITA-TASA-E
092200         STRING "RATE " VTH-TX-MONEDA DELIMITED BY SPACE
092300             "->" VTH-TX-MONEDA-2 DELIMITED BY SPACE
092400             ": " WKS-TASA-TXT DELIMITED BY SIZE
092500             INTO VTH-RES-LINEA
092600         WRITE VTH-RES-LINEA
092700         MOVE WKS-TASA-INVERSA TO WKS-TASA-APLICADA
092800         PERFORM 940-EDITA-TASA THRU 940-EDITA-TASA-E
092900         STRING "RATE " VTH-TX-MONEDA-2
093000             DELIMITED BY SPACE
093100             "->" VTH-TX-MONEDA DELIMITED BY SPACE
093200             ": " WKS-TASA-TXT DELIMITED BY SIZE
093300             INTO VTH-RES-LINEA
093400         WRITE VTH-RES-LINEA
093410         MOVE WKS-CUR-DISPLAY-1 TO VTH-RES-LINEA
093420         WRITE VTH-RES-LINEA
093430         MOVE WKS-CUR-DISPLAY-2 TO VTH-RES-LINEA
093440         WRITE VTH-RES-LINEA
093500     END-IF.
093600 360-GETRATE-E. EXIT.
093700*              ----- BUSCA TASA ORIGEN->USD EN TABLA -----
093800 921-BUSCA-TASA SECTION.
093900     MOVE 'N' TO WKS-TASA-ENCONTRADA.
094000     MOVE ZERO TO WKS-TASA-APLICADA.
094100     IF VTH-TR-CANT > ZERO
094200         PERFORM 922-COMPARA-TASA THRU 922-COMPARA-TASA-E
094300              VARYING VTH-TR-IDX FROM 1 BY 1
094400              UNTIL VTH-TR-IDX > VTH-TR-CANT OR
094500                    WKS-HAY-TASA
094600     END-IF.
094700 921-BUSCA-TASA-E. EXIT.
094800 922-COMPARA-TASA SECTION.
094900     IF VTH-TR-ORIGEN(VTH-TR-IDX) = WKS-COD-A-BUSCAR
095000         SET WKS-HAY-TASA TO TRUE
095100         MOVE VTH-TR-TASA(VTH-TR-IDX) TO
095200             WKS-TASA-APLICADA
095300     END-IF.
095400 922-COMPARA-TASA-E. EXIT.
095500*              ----- EDITA CANTIDAD PARA REPORTE -----
095600 930-EDITA-CANTIDAD SECTION.
095610*--> UC-VALID: LAS CRIPTO LLEVAN 4 DECIMALES, LAS FIAT 2
095620     MOVE SPACES TO WKS-CANT-TXT.
095630     MOVE WKS-MONTO-A-EDITAR TO WKS-LINEA-CANT-ED.
095640     IF WKS-CUR-ES-FIAT-ACT
095650         MOVE WKS-MONTO-A-EDITAR TO WKS-LINEA-CANT-ED2
095660         MOVE WKS-LINEA-CANT-ED2 TO WKS-CANT-TXT
095670     ELSE
095680         MOVE WKS-LINEA-CANT-ED TO WKS-CANT-TXT
095690     END-IF.
095800 930-EDITA-CANTIDAD-E. EXIT.
095900*              ----- EDITA TASA: 2 O 8 DECIMALES -----
096000 940-EDITA-TASA SECTION.
096100     MOVE SPACES TO WKS-TASA-TXT.
096200     IF WKS-TASA-APLICADA >= 1
096300         MOVE WKS-TASA-APLICADA TO WKS-LINEA-USD-ED
096400         MOVE WKS-LINEA-USD-ED TO WKS-TASA-TXT
096500     ELSE
096600         MOVE WKS-TASA-APLICADA TO WKS-LINEA-TASA-ED
096700         MOVE WKS-LINEA-TASA-ED TO WKS-TASA-TXT
096800     END-IF.
096900 940-EDITA-TASA-E. EXIT.
097000*              ----- UC-LOG: BITACORA DE ACCIONES -----
097100 800-WRITE-LOG SECTION.
097200     MOVE SPACES TO VTH-LOG-LINEA.
097300     MOVE ZERO   TO WKS-MONTO-A-EDITAR.
097400     MOVE VTH-TX-CANTIDAD TO WKS-MONTO-A-EDITAR.
097500     PERFORM 930-EDITA-CANTIDAD THRU 930-EDITA-CANTIDAD-E.
097600     IF WKS-RESULTADO = 'OK'
097700         STRING VTH-TX-ACCION DELIMITED BY SPACE
097800             " USER='" VTH-TX-USUARIO DELIMITED BY SPACE
097900             "' CURRENCY='" VTH-TX-MONEDA
098000                 DELIMITED BY SPACE
098100             "' AMOUNT=" WKS-LINEA-CANT-ED
098200                 DELIMITED BY SIZE
098300             " RESULT=OK" DELIMITED BY SIZE
098400             INTO VTH-LOG-LINEA
098500     ELSE
098600         STRING VTH-TX-ACCION DELIMITED BY SPACE
098700             " USER='" VTH-TX-USUARIO DELIMITED BY SPACE
098800             "' CURRENCY='" VTH-TX-MONEDA
098900                 DELIMITED BY SPACE
099000             "' AMOUNT=" WKS-LINEA-CANT-ED
099100                 DELIMITED BY SIZE
099200             " RESULT=ERROR ERROR_MESSAGE='"
099300                 DELIMITED BY SIZE
099400             WKS-MSG-ERROR DELIMITED BY SIZE
099500             "'" DELIMITED BY SIZE
099600             INTO VTH-LOG-LINEA
099700     END-IF.
099800     WRITE VTH-LOG-LINEA.
099900 800-WRITE-LOG-E. EXIT.
100000*              ----- CARGA DEL CATALOGO FIJO DE MONEDAS -----
100100 900-CARGA-MONEDAS SECTION.
100200     SET VTH-CUR-IDX TO 1.
100300     MOVE VTH-CUR-K-USD  TO VTH-CUR-ENTRY(VTH-CUR-IDX).
100400     SET VTH-CUR-IDX UP BY 1.
100500     MOVE VTH-CUR-K-EUR  TO VTH-CUR-ENTRY(VTH-CUR-IDX).
100600     SET VTH-CUR-IDX UP BY 1.
100700     MOVE VTH-CUR-K-GBP  TO VTH-CUR-ENTRY(VTH-CUR-IDX).
100800     SET VTH-CUR-IDX UP BY 1.
100900     MOVE VTH-CUR-K-JPY  TO VTH-CUR-ENTRY(VTH-CUR-IDX).
101000     SET VTH-CUR-IDX UP BY 1.
101100     MOVE VTH-CUR-K-RUB  TO VTH-CUR-ENTRY(VTH-CUR-IDX).
101200     SET VTH-CUR-IDX UP BY 1.
101300     MOVE VTH-CUR-K-CNY  TO VTH-CUR-ENTRY(VTH-CUR-IDX).
101400     SET VTH-CUR-IDX UP BY 1.
101500     MOVE VTH-CUR-K-BTC  TO VTH-CUR-ENTRY(VTH-CUR-IDX).
101600     SET VTH-CUR-IDX UP BY 1.
101700     MOVE VTH-CUR-K-ETH  TO VTH-CUR-ENTRY(VTH-CUR-IDX).
101800     SET VTH-CUR-IDX UP BY 1.
101900     MOVE VTH-CUR-K-SOL  TO VTH-CUR-ENTRY(VTH-CUR-IDX).
102000     SET VTH-CUR-IDX UP BY 1.
102100     MOVE VTH-CUR-K-DOGE TO VTH-CUR-ENTRY(VTH-CUR-IDX).
102200     SET VTH-CUR-IDX UP BY 1.
102300     MOVE VTH-CUR-K-XRP  TO VTH-CUR-ENTRY(VTH-CUR-IDX).
102400 900-CARGA-MONEDAS-E. EXIT.
102500*              ----- UC-VALID: VALIDA CODIGO DE MONEDA -----
102600 910-VALIDA-MONEDA SECTION.
102610     MOVE 'N' TO WKS-SW-ENCONTRADO.
102620     MOVE ZERO TO WKS-LON-CLAVE.
102630     MOVE SPACES TO WKS-AREA-CATALOGO-ACTUAL.
102640     INSPECT WKS-COD-A-BUSCAR CONVERTING
102650         "abcdefghijklmnopqrstuvwxyz" TO
102660         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
102670     INSPECT WKS-COD-A-BUSCAR TALLYING WKS-LON-CLAVE
102680         FOR CHARACTERS BEFORE INITIAL SPACE.
102690     IF WKS-LON-CLAVE < 2 OR WKS-LON-CLAVE > 5
102700         MOVE 'ERROR' TO WKS-RESULTADO
102710         MOVE 'CODIGO DE MONEDA INVALIDO' TO
102720             WKS-MSG-ERROR
102730         ADD 1 TO WKS-CNT-MONEDA-RECHAZADA
102740     ELSE
102750         PERFORM 920-BUSCA-MONEDA THRU 920-BUSCA-MONEDA-E
102760         IF NOT WKS-ENCONTRADO
102770             MOVE 'ERROR' TO WKS-RESULTADO
102780             MOVE 'MONEDA NO SOPORTADA' TO WKS-MSG-ERROR
102790             ADD 1 TO WKS-CNT-MONEDA-RECHAZADA
102800         END-IF
102810     END-IF.
102820 910-VALIDA-MONEDA-E. EXIT.
102900*              ----- RECORRE EL CATALOGO DE 11 MONEDAS -----
104600 920-BUSCA-MONEDA SECTION.
104700     PERFORM 923-COMPARA-MONEDA THRU 923-COMPARA-MONEDA-E
104800          VARYING VTH-CUR-IDX FROM 1 BY 1
104810          UNTIL VTH-CUR-IDX > WKS-77-MONEDAS-TOTAL OR
104820                WKS-ENCONTRADO.
105000 920-BUSCA-MONEDA-E. EXIT.
105100 923-COMPARA-MONEDA SECTION.
105150*--> AL ENCONTRAR MATCH SE CAPTURAN LOS DATOS DEL CATALOGO
105160*--> PUES EL INDICE QUEDA ADELANTADO AL SALIR DEL PERFORM
105200     IF VTH-CUR-CODE(VTH-CUR-IDX) = WKS-COD-A-BUSCAR
105300         SET WKS-ENCONTRADO TO TRUE
105310         MOVE VTH-CUR-CLASE(VTH-CUR-IDX) TO
105320             WKS-CUR-CLASE-ACTUAL
105330         MOVE VTH-CUR-NOMBRE(VTH-CUR-IDX) TO
105340             WKS-CUR-NOMBRE-ACTUAL
105350         MOVE VTH-CUR-DATO1(VTH-CUR-IDX) TO
105360             WKS-CUR-DATO1-ACTUAL
105370         MOVE VTH-CUR-DATO2(VTH-CUR-IDX) TO
105380             WKS-CUR-DATO2-ACTUAL
105400     END-IF.
105500 923-COMPARA-MONEDA-E. EXIT.
105510*              ----- UC-VALID: FORMATO [FIAT]/[CRYPTO] -----
105520*--> USA LOS DATOS CAPTURADOS POR 923-COMPARA-MONEDA PARA
105530*--> EL ULTIMO CODIGO VALIDADO EN WKS-COD-A-BUSCAR
105540 925-ARMA-DISPLAY-MONEDA SECTION.
105550     MOVE SPACES TO WKS-CUR-DISPLAY-TXT.
105560     IF WKS-CUR-ES-FIAT-ACT
105570         STRING "[FIAT] " WKS-COD-A-BUSCAR
105580             DELIMITED BY SPACE
105590             " - " WKS-CUR-NOMBRE-ACTUAL DELIMITED BY SIZE
105600             " (ISSUING: " WKS-CUR-DATO1-ACTUAL
105610             DELIMITED BY SIZE ")" DELIMITED BY SIZE
105620             INTO WKS-CUR-DISPLAY-TXT
105630     ELSE
105640         STRING "[CRYPTO] " WKS-COD-A-BUSCAR
105650             DELIMITED BY SPACE
105660             " - " WKS-CUR-NOMBRE-ACTUAL DELIMITED BY SIZE
105670             " (ALGO: " WKS-CUR-DATO1-ACTUAL
105680             DELIMITED BY SIZE ")" DELIMITED BY SIZE
105690             INTO WKS-CUR-DISPLAY-TXT
105700     END-IF.
105710 925-ARMA-DISPLAY-MONEDA-E. EXIT.
105720*              ----- REGRABA MAESTRO DE USUARIOS -----
105730 950-GRABA-USUARIOS SECTION.
105800     CLOSE VTHUSR.
105900     OPEN OUTPUT VTHUSR.
106000     IF FS-VTHUSR NOT = 0
106100         DISPLAY "ERROR AL REABRIR VTHUSR PARA GRABAR"
106200         MOVE 92 TO RETURN-CODE
106300         STOP RUN
106400     END-IF.
106500     IF VTH-TU-CANT > ZERO
106600         PERFORM 951-ESCRIBE-USUARIO
106700              THRU 951-ESCRIBE-USUARIO-E
106800              VARYING VTH-TU-IDX FROM 1 BY 1
106900              UNTIL VTH-TU-IDX > VTH-TU-CANT
107000     END-IF.
107100 950-GRABA-USUARIOS-E. EXIT.
107200 951-ESCRIBE-USUARIO SECTION.
107300     MOVE SPACES TO VTH-USER-RECORD.
107400     MOVE VTH-TU-ID(VTH-TU-IDX)     TO VTH-USR-ID.
107500     MOVE VTH-TU-NOMBRE(VTH-TU-IDX) TO VTH-USR-NOMBRE.
107600     MOVE VTH-TU-HASH(VTH-TU-IDX)   TO VTH-USR-HASH.
107700     MOVE VTH-TU-SAL(VTH-TU-IDX)    TO VTH-USR-SAL.
107800     MOVE VTH-TU-FECHA-ALTA(VTH-TU-IDX) TO
107900         VTH-USR-FECHA-ALTA.
108000     WRITE VTH-USER-RECORD.
108100 951-ESCRIBE-USUARIO-E. EXIT.
108200*              ----- REGRABA MAESTRO DE BILLETERAS -----
108300 960-GRABA-BILLETERAS SECTION.
108400     CLOSE VTHWAL.
108500     OPEN OUTPUT VTHWAL.
108600     IF FS-VTHWAL NOT = 0
108700         DISPLAY "ERROR AL REABRIR VTHWAL PARA GRABAR"
108800         MOVE 93 TO RETURN-CODE
108900         STOP RUN
109000     END-IF.
109100     IF VTH-TW-CANT > ZERO
109200         PERFORM 961-ESCRIBE-BILLETERA
109300              THRU 961-ESCRIBE-BILLETERA-E
109400              VARYING VTH-TW-IDX FROM 1 BY 1
109500              UNTIL VTH-TW-IDX > VTH-TW-CANT
109600     END-IF.
109700 960-GRABA-BILLETERAS-E. EXIT.
109800 961-ESCRIBE-BILLETERA SECTION.
109900     MOVE SPACES TO VTH-WALLET-RECORD.
110000     MOVE VTH-TW-USR-ID(VTH-TW-IDX) TO VTH-WAL-USR-ID.
110100     MOVE VTH-TW-MONEDA(VTH-TW-IDX) TO VTH-WAL-MONEDA.
110200     MOVE VTH-TW-SALDO(VTH-TW-IDX)  TO VTH-WAL-SALDO.
110300     WRITE VTH-WALLET-RECORD.
110400 961-ESCRIBE-BILLETERA-E. EXIT.
110500*              ----- CIERRE DE ARCHIVOS -----
110600 990-CIERRA-ARCHIVOS SECTION.
110700     CLOSE VTHUSR VTHWAL VTHRAT VTHTXN VTHRES VTHLOG.
110800     DISPLAY "VTH1TRX FIN DE PROCESO".
110900     DISPLAY "TRANSACCIONES LEIDAS : " WKS-CNT-LEIDAS.
111000     DISPLAY "TRANSACCIONES OK     : " WKS-CNT-OK.
111100     DISPLAY "TRANSACCIONES ERROR  : " WKS-CNT-ERROR.
111110     DISPLAY "MONEDAS RECHAZADAS   : " WKS-CNT-MONEDA-RECHAZADA.
111200 990-CIERRA-ARCHIVOS-E. EXIT.
