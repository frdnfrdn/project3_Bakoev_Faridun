000100****************************************************************
000200* FECHA       : 12/03/2024                                     *
000300* PROGRAMADOR : ERICK DANIEL RAMIREZ DIVAS (EEDR)               *
000400* APLICACION  : VALUTATRADE HUB - CAMBIO DE DIVISAS PERSONAL    *
000500* PROGRAMA    : VTH2UPD                                        *
000600* TIPO        : BATCH                                          *
000700* DESCRIPCION : LEE LAS FUENTES DE COTIZACIONES (COINGECKO,    *
000800*             : EXRATE-API Y BINANCE-FEED), INVIERTE LAS       *
000900*             : FUENTES DE TIPO FIAT, FUSIONA EL RESULTADO EN  *
001000*             : LA TABLA DE TASAS VIGENTES, AGREGA CADA         *
001100*             : COTIZACION ACEPTADA A LA BITACORA HISTORICA    *
001200*             : (SIN REPETIR LLAVE) Y EMITE UN RESUMEN DE LA   *
001300*             : CORRIDA                                        *
001400* ARCHIVOS    : VTHQT1=C,VTHQT2=C,VTHQT3=C,VTHHST=A,VTHRAT=A   *
001500* ACCION (ES) : A=ACTUALIZA, C=CONSULTA                        *
001600* INSTALADO   : 12/03/2024                                     *
001700* PROGRAMA(S) : NO APLICA                                      *
001800****************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.    VTH2UPD.
002100 AUTHOR.        ERICK DANIEL RAMIREZ DIVAS.
002200 INSTALLATION.  VALUTATRADE HUB.
002300 DATE-WRITTEN.  12/03/2024.
002400 DATE-COMPILED.
002500 SECURITY.      CONFIDENCIAL - USO INTERNO UNICAMENTE.
002600****************************************************************
002700* HISTORIAL DE CAMBIOS
002800* 12/03/2024 EEDR TKT-4490 VERSION INICIAL. FUSIONA VTHQT1 Y      EEDRT449
002900*            VTHQT2 EN LA TABLA DE TASAS, SIN BITACORA.           EEDRT449
003000* 09/07/2024 EEDR TKT-4528 SE AGREGA LA BITACORA HISTORICA        EEDRT452
003100*            (VTHHST) CON DEDUPLICACION POR VTH-HS-ID.            EEDRT452
003200* 05/09/2024 PEDR TKT-4551 SE AGREGA LA TERCERA FUENTE            PEDRT455
003300*            (VTHQT3, BINANCE-FEED) Y EL RESUMEN POR FUENTE.      PEDRT455
003400* 21/08/2024 PEDR TKT-4537 CORRECCION: LAS TASAS FIAT (TIPO       PEDRT453
003500*            'I') NO SE INVERTIAN CUANDO EL VALOR CRUDO ERA       PEDRT453
003600*            CERO O NEGATIVO; AHORA SE DESCARTA LA COTIZACION.    PEDRT453
003700* 19/11/2024 PEDR TKT-4599 SE AGREGA EL RESUMEN DE ERRORES POR    PEDRT459
003800*            FUENTE QUE NO PUDO ABRIRSE O LEERSE.                 PEDRT459
003810* 14/02/2025 EEDR TKT-5103 SE CUENTAN LAS COTIZACIONES LEIDAS Y   EEDRT510
003820*            LAS DESCARTADAS POR TASA CERO O NEGATIVA; AMBOS      EEDRT510
003830*            TOTALES SE IMPRIMEN AHORA EN EL RESUMEN DE CORRIDA.  EEDRT510
003900****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT VTHQT1  ASSIGN TO VTHQT1
004700            ORGANIZATION  IS LINE SEQUENTIAL
004800            FILE STATUS   IS FS-VTHQT1.
004900     SELECT VTHQT2  ASSIGN TO VTHQT2
005000            ORGANIZATION  IS LINE SEQUENTIAL
005100            FILE STATUS   IS FS-VTHQT2.
005200     SELECT VTHQT3  ASSIGN TO VTHQT3
005300            ORGANIZATION  IS LINE SEQUENTIAL
005400            FILE STATUS   IS FS-VTHQT3.
005500     SELECT VTHHST  ASSIGN TO VTHHST
005600            ORGANIZATION  IS SEQUENTIAL
005700            FILE STATUS   IS FS-VTHHST.
005800     SELECT VTHRAT  ASSIGN TO VTHRAT
005900            ORGANIZATION  IS SEQUENTIAL
006000            FILE STATUS   IS FS-VTHRAT.
006100     SELECT VTHRES  ASSIGN TO VTHRES
006200            ORGANIZATION  IS LINE SEQUENTIAL
006300            FILE STATUS   IS FS-VTHRES.
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  VTHQT1.
006700     COPY VTHQUT.
006800 FD  VTHQT2.
006900*--> MISMO LAYOUT DE VTHQUT, DUPLICADO PORQUE NO SE PUEDE
007000*--> REPETIR EL 01 VTH-QUOTE-RECORD EN DOS FD DEL MISMO PROGRAMA
007100     01  VTH-QT2-RECORD.
007200         05  VTH-Q2-FUENTE      PIC X(16).
007300         05  VTH-Q2-MONEDA      PIC X(05).
007400         05  VTH-Q2-TIPO        PIC X(01).
007500         05  VTH-Q2-TASA-CRUDA  PIC S9(07)V9(08).
007600         05  VTH-Q2-FECHA       PIC X(19).
007700         05  FILLER             PIC X(04).
007800 FD  VTHQT3.
007900*--> MISMO LAYOUT DE VTHQUT, AGREGADO CON TKT-4551
008000     01  VTH-QT3-RECORD.
008100         05  VTH-Q3-FUENTE      PIC X(16).
008200         05  VTH-Q3-MONEDA      PIC X(05).
008300         05  VTH-Q3-TIPO        PIC X(01).
008400         05  VTH-Q3-TASA-CRUDA  PIC S9(07)V9(08).
008500         05  VTH-Q3-FECHA       PIC X(19).
008600         05  FILLER             PIC X(04).
008700 FD  VTHHST.
008800     COPY VTHHST.
008900 FD  VTHRAT.
009000     COPY VTHRAT.
009100 FD  VTHRES.
009200     01  VTH-RES-LINEA         PIC X(132).
009300****************************************************************
009400*        AREA DE TRABAJO
009500****************************************************************
009600 WORKING-STORAGE SECTION.
009700 01  WKS-FS-STATUS.
009800     05  FS-VTHQT1              PIC 9(02).
009900     05  FS-VTHQT2              PIC 9(02).
010000     05  FS-VTHQT3              PIC 9(02).
010100     05  FS-VTHHST              PIC 9(02).
010200     05  FS-VTHRAT              PIC 9(02).
010300     05  FS-VTHRES              PIC 9(02).
010350     05  FILLER                 PIC X(02).
010400 01  WKS-SWITCHES.
010500     05  WKS-SW-FIN-FUENTE      PIC X(01) VALUE 'N'.
010600         88  WKS-FIN-FUENTE             VALUE 'Y'.
010700     05  WKS-SW-ERROR-FUENTE    PIC X(01) VALUE 'N'.
010800         88  WKS-ERROR-FUENTE           VALUE 'Y'.
010850     05  FILLER                 PIC X(02).
010900****************************************************************
011000*        TABLA DE FUENTES DE COTIZACIONES A PROCESAR
011100****************************************************************
011200 01  VTH-TAB-FUENTES.
011300     05  VTH-TF-CANT            PIC 9(02) COMP VALUE 3.
011400     05  VTH-TF-ENTRY OCCURS 3 TIMES
011500                      INDEXED BY VTH-TF-IDX.
011600         10  VTH-TF-LOGICO      PIC X(06).
011700         10  VTH-TF-NOMBRE      PIC X(16).
011800         10  VTH-TF-CONTADOR    PIC 9(05) COMP VALUE ZERO.
011900         10  VTH-TF-ERROR       PIC X(01) VALUE 'N'.
012000             88  VTH-TF-HAY-ERROR        VALUE 'Y'.
012100         10  VTH-TF-MSG-ERROR   PIC X(40) VALUE SPACES.
012150         10  FILLER             PIC X(05).
012200 01  VTH-FUENTES-VALUES.
012300     05  FILLER PIC X(06) VALUE 'VTHQT1'.
012400     05  FILLER PIC X(16) VALUE 'COINGECKO'.
012500     05  FILLER PIC X(06) VALUE 'VTHQT2'.
012600     05  FILLER PIC X(16) VALUE 'EXRATE-API'.
012700     05  FILLER PIC X(06) VALUE 'VTHQT3'.
012800     05  FILLER PIC X(16) VALUE 'BINANCE-FEED'.
012900 01  VTH-FUENTES-R REDEFINES VTH-FUENTES-VALUES.
013000     05  VTH-FV-ENTRY OCCURS 3 TIMES.
013100         10  VTH-FV-LOGICO      PIC X(06).
013200         10  VTH-FV-NOMBRE      PIC X(16).
013300****************************************************************
013400*        TABLA DE TASAS VIGENTES (RESULTADO DE LA FUSION)
013500****************************************************************
013600 01  VTH-TAB-TASAS.
013700     05  VTH-TR-CANT            PIC 9(03) COMP VALUE ZERO.
013800     05  VTH-TR-ENTRY OCCURS 50 TIMES
013900                      INDEXED BY VTH-TR-IDX.
014000         10  VTH-TR-ORIGEN      PIC X(05).
014100         10  VTH-TR-TASA        PIC S9(07)V9(08).
014200         10  VTH-TR-FECHA       PIC X(19).
014300         10  VTH-TR-FUENTE      PIC X(16).
014400 01  VTH-TAB-TASAS-R REDEFINES VTH-TAB-TASAS.
014500     05  FILLER                 PIC X(02).
014600     05  VTH-TR-ENTRY-R OCCURS 50 TIMES.
014700         10  VTH-TR-ORIGEN-R    PIC X(05).
014800         10  VTH-TR-TASA-R      PIC S9(07)V9(08).
014900         10  FILLER             PIC X(35).
015000****************************************************************
015100*        TABLA DE LLAVES YA EXISTENTES EN LA BITACORA
015200****************************************************************
015300 01  VTH-TAB-HISTORIA.
015400     05  VTH-TH-CANT            PIC 9(05) COMP VALUE ZERO.
015500     05  VTH-TH-ENTRY OCCURS 2000 TIMES
015600                      INDEXED BY VTH-TH-IDX.
015700         10  VTH-TH-ID          PIC X(30).
015750         10  FILLER             PIC X(05).
015800 01  WKS-CONTADORES.
015900     05  WKS-CNT-PARES          PIC 9(05) COMP VALUE ZERO.
016000     05  WKS-CNT-HIST-NUEVAS    PIC 9(05) COMP VALUE ZERO.
016100     05  WKS-CNT-ERRORES        PIC 9(03) COMP VALUE ZERO.
016150     05  FILLER                 PIC X(02).
016160****************************************************************
016170*        CONTADORES INDEPENDIENTES DE COTIZACIONES PROCESADAS
016180*        (TKT-5103 - VER CHANGE-LOG DEL PROGRAMA)
016190****************************************************************
016192 77  WKS-CNT-COTIZACIONES   PIC 9(07) COMP VALUE ZERO.
016194 77  WKS-CNT-DESCARTADAS    PIC 9(07) COMP VALUE ZERO.
016200 01  WKS-AREA-TRABAJO.
016300     05  WKS-MONEDA-ACTUAL      PIC X(05).
016400     05  WKS-TIPO-ACTUAL        PIC X(01).
016500     05  WKS-CRUDA-ACTUAL       PIC S9(07)V9(08).
016600     05  WKS-FECHA-ACTUAL       PIC X(19).
016700     05  WKS-FUENTE-ACTUAL      PIC X(16).
016800     05  WKS-TASA-FINAL         PIC S9(07)V9(08).
016900     05  WKS-ID-HISTORIA        PIC X(30).
017000     05  WKS-SW-EXISTE-PAR      PIC X(01) VALUE 'N'.
017100         88  WKS-EXISTE-PAR             VALUE 'Y'.
017200     05  WKS-SW-EXISTE-HIST     PIC X(01) VALUE 'N'.
017300         88  WKS-EXISTE-HIST            VALUE 'Y'.
017400     05  WKS-POS-PAR            PIC 9(03) COMP.
017450     05  FILLER                 PIC X(02).
017500 01  WKS-FECHA-CORRIDA.
017600     05  WKS-FC-ANIO            PIC 9(04).
017700     05  WKS-FC-MES             PIC 9(02).
017800     05  WKS-FC-DIA             PIC 9(02).
017850     05  FILLER                 PIC X(02).
017900 01  WKS-HORA-CORRIDA.
018000     05  WKS-FC-HOR             PIC 9(02).
018100     05  WKS-FC-MIN             PIC 9(02).
018200     05  WKS-FC-SEG             PIC 9(02).
018300     05  FILLER                 PIC 9(02).
018400 01  WKS-FECHA-HORA-TXT         PIC X(19) VALUE SPACES.
018500 01  WKS-LINEA-TASA-ED          PIC Z,ZZZ,ZZ9.99999999.
018600 01  WKS-LINEA-CNT-ED           PIC ZZ,ZZ9.
018700****************************************************************
018800*        PROCEDURE DIVISION
018900****************************************************************
019000 PROCEDURE DIVISION.
019100 000-MAIN SECTION.
019200     PERFORM 100-APERTURA-ARCHIVOS
019300          THRU 100-APERTURA-ARCHIVOS-E.
019400     PERFORM 150-CARGA-HISTORIA-PREVIA
019500          THRU 150-CARGA-HISTORIA-PREVIA-E.
019600     PERFORM 200-PROCESA-FUENTES
019700          THRU 200-PROCESA-FUENTES-E
019800          VARYING VTH-TF-IDX FROM 1 BY 1
019900          UNTIL VTH-TF-IDX > VTH-TF-CANT.
020000     PERFORM 250-GRABA-TASAS THRU 250-GRABA-TASAS-E.
020100     PERFORM 240-RESUMEN THRU 240-RESUMEN-E.
020200     PERFORM 990-CIERRA-ARCHIVOS THRU 990-CIERRA-ARCHIVOS-E.
020300     STOP RUN.
020400 000-MAIN-E. EXIT.
020500*              ----- OPEN DATASETS SECTION -----
020600 100-APERTURA-ARCHIVOS SECTION.
020700     MOVE VTH-FV-LOGICO(1) TO VTH-TF-LOGICO(1).
020800     MOVE VTH-FV-NOMBRE(1) TO VTH-TF-NOMBRE(1).
020900     MOVE VTH-FV-LOGICO(2) TO VTH-TF-LOGICO(2).
021000     MOVE VTH-FV-NOMBRE(2) TO VTH-TF-NOMBRE(2).
021100     MOVE VTH-FV-LOGICO(3) TO VTH-TF-LOGICO(3).
021200     MOVE VTH-FV-NOMBRE(3) TO VTH-TF-NOMBRE(3).
021300     OPEN INPUT  VTHQT1
021400     IF FS-VTHQT1 NOT = 0
021500         SET VTH-TF-HAY-ERROR(1) TO TRUE
021600         STRING "FUENTE " VTH-TF-NOMBRE(1)
021700             DELIMITED BY SPACE
021800             " NO SE PUDO ABRIR (FS=" FS-VTHQT1
021900             ")" DELIMITED BY SIZE
022000             INTO VTH-TF-MSG-ERROR(1)
022100     END-IF.
022200     OPEN INPUT  VTHQT2
022300     IF FS-VTHQT2 NOT = 0
022400         SET VTH-TF-HAY-ERROR(2) TO TRUE
022500         STRING "FUENTE " VTH-TF-NOMBRE(2)
022600             DELIMITED BY SPACE
022700             " NO SE PUDO ABRIR (FS=" FS-VTHQT2
022800             ")" DELIMITED BY SIZE
022900             INTO VTH-TF-MSG-ERROR(2)
023000     END-IF.
023100     OPEN INPUT  VTHQT3
023200     IF FS-VTHQT3 NOT = 0
023300         SET VTH-TF-HAY-ERROR(3) TO TRUE
023400         STRING "FUENTE " VTH-TF-NOMBRE(3)
023500             DELIMITED BY SPACE
023600             " NO SE PUDO ABRIR (FS=" FS-VTHQT3
023700             ")" DELIMITED BY SIZE
023800             INTO VTH-TF-MSG-ERROR(3)
023900     END-IF.
024000     OPEN INPUT  VTHHST
024100     OPEN OUTPUT VTHRES
024200     IF FS-VTHHST NOT = 0 AND FS-VTHHST NOT = 35
024300         DISPLAY "ERROR AL ABRIR VTHHST (" FS-VTHHST ")"
024400         MOVE 91 TO RETURN-CODE
024500         STOP RUN
024600     END-IF.
024700     ACCEPT WKS-FECHA-CORRIDA FROM DATE YYYYMMDD.
024800     ACCEPT WKS-HORA-CORRIDA  FROM TIME.
024900     STRING WKS-FC-ANIO "-" WKS-FC-MES "-" WKS-FC-DIA
025000         " " WKS-FC-HOR ":" WKS-FC-MIN ":" WKS-FC-SEG
025100         DELIMITED BY SIZE INTO WKS-FECHA-HORA-TXT.
025200 100-APERTURA-ARCHIVOS-E. EXIT.
025300*              ----- CARGA LLAVES YA EXISTENTES EN VTHHST -----
025400 150-CARGA-HISTORIA-PREVIA SECTION.
025500     IF FS-VTHHST = 0
025600         READ VTHHST
025700             AT END SET WKS-FIN-FUENTE TO TRUE
025800         END-READ
025900         PERFORM 151-ACUMULA-HISTORIA
026000              THRU 151-ACUMULA-HISTORIA-E
026100              UNTIL WKS-FIN-FUENTE
026200         MOVE 'N' TO WKS-SW-FIN-FUENTE
026300         CLOSE VTHHST
026400     END-IF.
026500     OPEN EXTEND VTHHST.
026600     IF FS-VTHHST NOT = 0
026700         DISPLAY "ERROR AL ABRIR VTHHST EN EXTEND ("
026800             FS-VTHHST ")"
026900         MOVE 92 TO RETURN-CODE
027000         STOP RUN
027100     END-IF.
027200 150-CARGA-HISTORIA-PREVIA-E. EXIT.
027300 151-ACUMULA-HISTORIA SECTION.
027400     ADD 1 TO VTH-TH-CANT
027500     SET VTH-TH-IDX TO VTH-TH-CANT
027600     MOVE VTH-HS-ID TO VTH-TH-ID(VTH-TH-IDX)
027700     READ VTHHST
027800         AT END SET WKS-FIN-FUENTE TO TRUE
027900     END-READ.
028000 151-ACUMULA-HISTORIA-E. EXIT.
028100*              ----- PROCESA UNA FUENTE DE COTIZACIONES -----
028200 200-PROCESA-FUENTES SECTION.
028300     IF NOT VTH-TF-HAY-ERROR(VTH-TF-IDX)
028400         EVALUATE VTH-TF-LOGICO(VTH-TF-IDX)
028500             WHEN 'VTHQT1'
028600                 PERFORM 201-LEE-VTHQT1
028700                      THRU 201-LEE-VTHQT1-E
028800                 PERFORM 210-PROCESA-COTIZACIONES
028900                      THRU 210-PROCESA-COTIZACIONES-E
029000                      UNTIL WKS-FIN-FUENTE OR
029100                            WKS-ERROR-FUENTE
029200             WHEN 'VTHQT2'
029300                 PERFORM 202-LEE-VTHQT2
029400                      THRU 202-LEE-VTHQT2-E
029500                 PERFORM 210-PROCESA-COTIZACIONES
029600                      THRU 210-PROCESA-COTIZACIONES-E
029700                      UNTIL WKS-FIN-FUENTE OR
029800                            WKS-ERROR-FUENTE
029900             WHEN 'VTHQT3'
030000                 PERFORM 203-LEE-VTHQT3
030100                      THRU 203-LEE-VTHQT3-E
030200                 PERFORM 210-PROCESA-COTIZACIONES
030300                      THRU 210-PROCESA-COTIZACIONES-E
030400                      UNTIL WKS-FIN-FUENTE OR
030500                            WKS-ERROR-FUENTE
030600         END-EVALUATE
030700     END-IF.
030800     MOVE 'N' TO WKS-SW-FIN-FUENTE.
030900     MOVE 'N' TO WKS-SW-ERROR-FUENTE.
031000 200-PROCESA-FUENTES-E. EXIT.
031100*              ----- LECTURA POR FUENTE, UNA SECTION POR FD -----
031200 201-LEE-VTHQT1 SECTION.
031300     READ VTHQT1
031400         AT END SET WKS-FIN-FUENTE TO TRUE
031500         NOT AT END
031600             MOVE VTH-QUT-MONEDA  TO WKS-MONEDA-ACTUAL
031700             MOVE VTH-QUT-TIPO    TO WKS-TIPO-ACTUAL
031800             MOVE VTH-QUT-TASA-CRUDA TO WKS-CRUDA-ACTUAL
031900             MOVE VTH-QUT-FECHA   TO WKS-FECHA-ACTUAL
032000     END-READ.
032100     IF FS-VTHQT1 NOT = 0 AND FS-VTHQT1 NOT = 10
032200         SET WKS-ERROR-FUENTE TO TRUE
032300         SET VTH-TF-HAY-ERROR(VTH-TF-IDX) TO TRUE
032400         STRING "FUENTE " VTH-TF-NOMBRE(VTH-TF-IDX)
032500             DELIMITED BY SPACE
032600             " NO SE PUDO LEER (FS=" FS-VTHQT1
032700             ")" DELIMITED BY SIZE
032800             INTO VTH-TF-MSG-ERROR(VTH-TF-IDX)
032900     END-IF.
033000 201-LEE-VTHQT1-E. EXIT.
033100 202-LEE-VTHQT2 SECTION.
033200     READ VTHQT2
033300         AT END SET WKS-FIN-FUENTE TO TRUE
033400         NOT AT END
033500             MOVE VTH-Q2-MONEDA     TO WKS-MONEDA-ACTUAL
033600             MOVE VTH-Q2-TIPO       TO WKS-TIPO-ACTUAL
033700             MOVE VTH-Q2-TASA-CRUDA TO WKS-CRUDA-ACTUAL
033800             MOVE VTH-Q2-FECHA      TO WKS-FECHA-ACTUAL
033900     END-READ.
034000     IF FS-VTHQT2 NOT = 0 AND FS-VTHQT2 NOT = 10
034100         SET WKS-ERROR-FUENTE TO TRUE
034200         SET VTH-TF-HAY-ERROR(VTH-TF-IDX) TO TRUE
034300         STRING "FUENTE " VTH-TF-NOMBRE(VTH-TF-IDX)
034400             DELIMITED BY SPACE
034500             " NO SE PUDO LEER (FS=" FS-VTHQT2
034600             ")" DELIMITED BY SIZE
034700             INTO VTH-TF-MSG-ERROR(VTH-TF-IDX)
034800     END-IF.
034900 202-LEE-VTHQT2-E. EXIT.
035000 203-LEE-VTHQT3 SECTION.
035100     READ VTHQT3
035200         AT END SET WKS-FIN-FUENTE TO TRUE
035300         NOT AT END
035400             MOVE VTH-Q3-MONEDA     TO WKS-MONEDA-ACTUAL
035500             MOVE VTH-Q3-TIPO       TO WKS-TIPO-ACTUAL
035600             MOVE VTH-Q3-TASA-CRUDA TO WKS-CRUDA-ACTUAL
035700             MOVE VTH-Q3-FECHA      TO WKS-FECHA-ACTUAL
035800     END-READ.
035900     IF FS-VTHQT3 NOT = 0 AND FS-VTHQT3 NOT = 10
036000         SET WKS-ERROR-FUENTE TO TRUE
036100         SET VTH-TF-HAY-ERROR(VTH-TF-IDX) TO TRUE
036200         STRING "FUENTE " VTH-TF-NOMBRE(VTH-TF-IDX)
036300             DELIMITED BY SPACE
036400             " NO SE PUDO LEER (FS=" FS-VTHQT3
036500             ")" DELIMITED BY SIZE
036600             INTO VTH-TF-MSG-ERROR(VTH-TF-IDX)
036700     END-IF.
036800 203-LEE-VTHQT3-E. EXIT.
036900*              ----- INVIERTE, FUSIONA Y ARCHIVA EN HISTORIA -----
037000 210-PROCESA-COTIZACIONES SECTION.
037010     ADD 1 TO WKS-CNT-COTIZACIONES.
037100     MOVE VTH-TF-NOMBRE(VTH-TF-IDX) TO WKS-FUENTE-ACTUAL.
037200     MOVE ZERO TO WKS-TASA-FINAL.
037300     EVALUATE TRUE
037400         WHEN WKS-TIPO-ACTUAL = 'I'
037500             IF WKS-CRUDA-ACTUAL > ZERO
037600                 COMPUTE WKS-TASA-FINAL ROUNDED =
037700                     1 / WKS-CRUDA-ACTUAL
037800             END-IF
037900         WHEN WKS-TIPO-ACTUAL = 'D'
038000             IF WKS-CRUDA-ACTUAL > ZERO
038100                 MOVE WKS-CRUDA-ACTUAL TO WKS-TASA-FINAL
038200             END-IF
038300     END-EVALUATE.
038400     IF WKS-TASA-FINAL > ZERO
038500         PERFORM 220-FUSIONA-TASA THRU 220-FUSIONA-TASA-E
038600         ADD 1 TO VTH-TF-CONTADOR(VTH-TF-IDX)
038700         PERFORM 230-ESCRIBE-HISTORIA
038800              THRU 230-ESCRIBE-HISTORIA-E
038810     ELSE
038820         ADD 1 TO WKS-CNT-DESCARTADAS
038900     END-IF.
039000     EVALUATE VTH-TF-LOGICO(VTH-TF-IDX)
039100         WHEN 'VTHQT1' PERFORM 201-LEE-VTHQT1
039200                            THRU 201-LEE-VTHQT1-E
039300         WHEN 'VTHQT2' PERFORM 202-LEE-VTHQT2
039400                            THRU 202-LEE-VTHQT2-E
039500         WHEN 'VTHQT3' PERFORM 203-LEE-VTHQT3
039600                            THRU 203-LEE-VTHQT3-E
039700     END-EVALUATE.
039800 210-PROCESA-COTIZACIONES-E. EXIT.
039900*              ----- FUSIONA EN LA TABLA DE TASAS VIGENTES -----
040000 220-FUSIONA-TASA SECTION.
040100     MOVE 'N' TO WKS-SW-EXISTE-PAR.
040200     IF VTH-TR-CANT > ZERO
040300         PERFORM 221-COMPARA-PAR THRU 221-COMPARA-PAR-E
040400              VARYING VTH-TR-IDX FROM 1 BY 1
040500              UNTIL VTH-TR-IDX > VTH-TR-CANT OR
040600                    WKS-EXISTE-PAR
040700     END-IF.
040800     IF WKS-EXISTE-PAR
040900         MOVE WKS-TASA-FINAL    TO VTH-TR-TASA(VTH-TR-IDX)
041000         MOVE WKS-FECHA-HORA-TXT TO
041100             VTH-TR-FECHA(VTH-TR-IDX)
041200         MOVE WKS-FUENTE-ACTUAL TO
041300             VTH-TR-FUENTE(VTH-TR-IDX)
041400     ELSE
041500         ADD 1 TO VTH-TR-CANT
041600         SET VTH-TR-IDX TO VTH-TR-CANT
041700         MOVE WKS-MONEDA-ACTUAL TO
041800             VTH-TR-ORIGEN(VTH-TR-IDX)
041900         MOVE WKS-TASA-FINAL    TO VTH-TR-TASA(VTH-TR-IDX)
042000         MOVE WKS-FECHA-HORA-TXT TO
042100             VTH-TR-FECHA(VTH-TR-IDX)
042200         MOVE WKS-FUENTE-ACTUAL TO
042300             VTH-TR-FUENTE(VTH-TR-IDX)
042400         ADD 1 TO WKS-CNT-PARES
042500     END-IF.
042600 220-FUSIONA-TASA-E. EXIT.
042700 221-COMPARA-PAR SECTION.
042800     IF VTH-TR-ORIGEN(VTH-TR-IDX) = WKS-MONEDA-ACTUAL
042900         SET WKS-EXISTE-PAR TO TRUE
043000     END-IF.
043100 221-COMPARA-PAR-E. EXIT.
043200*              ----- AGREGA A LA BITACORA SIN REPETIR -----
043300 230-ESCRIBE-HISTORIA SECTION.
043400     MOVE SPACES TO WKS-ID-HISTORIA.
043500     STRING WKS-MONEDA-ACTUAL DELIMITED BY SPACE
043600         "_USD_" DELIMITED BY SIZE
043700         WKS-FECHA-ACTUAL DELIMITED BY SIZE
043800         INTO WKS-ID-HISTORIA.
043900     MOVE 'N' TO WKS-SW-EXISTE-HIST.
044000     IF VTH-TH-CANT > ZERO
044100         PERFORM 231-COMPARA-HISTORIA
044200              THRU 231-COMPARA-HISTORIA-E
044300              VARYING VTH-TH-IDX FROM 1 BY 1
044400              UNTIL VTH-TH-IDX > VTH-TH-CANT OR
044500                    WKS-EXISTE-HIST
044600     END-IF.
044700     IF NOT WKS-EXISTE-HIST
044800         MOVE SPACES TO VTH-HISTORY-RECORD
044900         MOVE WKS-ID-HISTORIA   TO VTH-HS-ID
045000         MOVE WKS-MONEDA-ACTUAL TO VTH-HS-MONEDA-ORIGEN
045100         MOVE 'USD  '           TO VTH-HS-MONEDA-DESTINO
045200         MOVE WKS-TASA-FINAL    TO VTH-HS-TASA
045300         MOVE WKS-FECHA-ACTUAL  TO VTH-HS-FECHA
045400         MOVE WKS-FUENTE-ACTUAL TO VTH-HS-FUENTE
045500         WRITE VTH-HISTORY-RECORD
045600         ADD 1 TO VTH-TH-CANT
045700         SET VTH-TH-IDX TO VTH-TH-CANT
045800         MOVE WKS-ID-HISTORIA TO VTH-TH-ID(VTH-TH-IDX)
045900         ADD 1 TO WKS-CNT-HIST-NUEVAS
046000     END-IF.
046100 230-ESCRIBE-HISTORIA-E. EXIT.
046200 231-COMPARA-HISTORIA SECTION.
046300     IF VTH-TH-ID(VTH-TH-IDX) = WKS-ID-HISTORIA
046400         SET WKS-EXISTE-HIST TO TRUE
046500     END-IF.
046600 231-COMPARA-HISTORIA-E. EXIT.
046700*              ----- REGRABA LA TABLA DE TASAS VIGENTES -----
046800 250-GRABA-TASAS SECTION.
046900     OPEN OUTPUT VTHRAT.
047000     IF FS-VTHRAT NOT = 0
047100         DISPLAY "ERROR AL ABRIR VTHRAT PARA GRABAR ("
047200             FS-VTHRAT ")"
047300         MOVE 93 TO RETURN-CODE
047400         STOP RUN
047500     END-IF.
047600     IF VTH-TR-CANT > ZERO
047700         PERFORM 251-ESCRIBE-TASA THRU 251-ESCRIBE-TASA-E
047800              VARYING VTH-TR-IDX FROM 1 BY 1
047900              UNTIL VTH-TR-IDX > VTH-TR-CANT
048000     END-IF.
048100 250-GRABA-TASAS-E. EXIT.
048200 251-ESCRIBE-TASA SECTION.
048300     MOVE SPACES TO VTH-RATE-RECORD.
048400     MOVE VTH-TR-ORIGEN(VTH-TR-IDX) TO VTH-RAT-ORIGEN.
048500     MOVE 'USD  '                   TO VTH-RAT-DESTINO.
048600     MOVE VTH-TR-TASA(VTH-TR-IDX)   TO VTH-RAT-TASA.
048700     MOVE VTH-TR-FECHA(VTH-TR-IDX)  TO VTH-RAT-ACTUALIZADO.
048800     MOVE VTH-TR-FUENTE(VTH-TR-IDX) TO VTH-RAT-FUENTE.
048900     WRITE VTH-RATE-RECORD.
049000 251-ESCRIBE-TASA-E. EXIT.
049100*              ----- RESUMEN DE LA CORRIDA -----
049200 240-RESUMEN SECTION.
049210     MOVE WKS-CNT-COTIZACIONES TO WKS-LINEA-CNT-ED.
049220     STRING "QUOTES READ: " WKS-LINEA-CNT-ED
049230         DELIMITED BY SIZE INTO VTH-RES-LINEA.
049240     WRITE VTH-RES-LINEA.
049250     MOVE WKS-CNT-DESCARTADAS TO WKS-LINEA-CNT-ED.
049260     STRING "QUOTES DISCARDED (RATE <= 0): " WKS-LINEA-CNT-ED
049270         DELIMITED BY SIZE INTO VTH-RES-LINEA.
049280     WRITE VTH-RES-LINEA.
049300     MOVE WKS-CNT-PARES TO WKS-LINEA-CNT-ED.
049400     STRING "TOTAL RATES: " WKS-LINEA-CNT-ED
049500         DELIMITED BY SIZE INTO VTH-RES-LINEA.
049600     WRITE VTH-RES-LINEA.
049700     PERFORM 241-RESUMEN-FUENTE THRU 241-RESUMEN-FUENTE-E
049800          VARYING VTH-TF-IDX FROM 1 BY 1
049900          UNTIL VTH-TF-IDX > VTH-TF-CANT.
050000     MOVE WKS-CNT-HIST-NUEVAS TO WKS-LINEA-CNT-ED.
050100     STRING "HISTORY APPENDED: " WKS-LINEA-CNT-ED
050200         DELIMITED BY SIZE INTO VTH-RES-LINEA.
050300     WRITE VTH-RES-LINEA.
050400 240-RESUMEN-E. EXIT.
050500 241-RESUMEN-FUENTE SECTION.
050600     MOVE VTH-TF-CONTADOR(VTH-TF-IDX) TO WKS-LINEA-CNT-ED.
050700     STRING "SOURCE " VTH-TF-NOMBRE(VTH-TF-IDX)
050800         DELIMITED BY SPACE ": " WKS-LINEA-CNT-ED
050900         " RATES" DELIMITED BY SIZE INTO VTH-RES-LINEA.
051000     WRITE VTH-RES-LINEA.
051100     IF VTH-TF-HAY-ERROR(VTH-TF-IDX)
051200         MOVE VTH-TF-MSG-ERROR(VTH-TF-IDX) TO VTH-RES-LINEA
051300         WRITE VTH-RES-LINEA
051400         ADD 1 TO WKS-CNT-ERRORES
051500     END-IF.
051600 241-RESUMEN-FUENTE-E. EXIT.
051700*              ----- CIERRE DE ARCHIVOS -----
051800 990-CIERRA-ARCHIVOS SECTION.
051900     CLOSE VTHQT1 VTHQT2 VTHQT3 VTHHST VTHRAT VTHRES.
052000     DISPLAY "VTH2UPD FIN DE PROCESO".
052100     DISPLAY "PARES ACTUALIZADOS   : " WKS-CNT-PARES.
052200     DISPLAY "HISTORIA AGREGADA    : " WKS-CNT-HIST-NUEVAS.
052300     DISPLAY "FUENTES CON ERROR    : " WKS-CNT-ERRORES.
052400 990-CIERRA-ARCHIVOS-E. EXIT.
