000100******************************************************************
000200* COPY       : VTHCUR
000300* APLICACION : VALUTATRADE HUB - BACK OFFICE DE CAMBIO DE DIVISAS
000400* PROGRAMA   : USADO POR VTH1TRX
000500* TIPO       : COPY DE WORKING-STORAGE (TABLA EN MEMORIA)
000600* DESCRIPCION: CATALOGO FIJO DE MONEDAS SOPORTADAS (UC-VALID).
000700*            : LAS 11 MONEDAS SE DEFINEN COMO CONSTANTES CON
000800*            : VALUE Y SE CARGAN A LA TABLA EN 900-CARGA-MONEDAS.
000900*            : NO SE USA UN REDEFINES DE LITERAL PORQUE LOS CAMPOS
001000*            : DATO1/DATO2 CAMBIAN DE SIGNIFICADO SEGUN LA CLASE.
001100* ARCHIVOS   : NINGUNO, TABLA FIJA EN WORKING-STORAGE.
001200******************************************************************
001300* HISTORIAL DE CAMBIOS
001400* 19/11/2024 PEDR TKT-4598 VERSION INICIAL DEL COPY.              PEDRT459
001500******************************************************************
001600 01  VTH-CUR-TABLA.
001700     05  VTH-CUR-ENTRY OCCURS 11 TIMES
001800                       INDEXED BY VTH-CUR-IDX.
001900*--> CODIGO DE MONEDA, SIEMPRE EN MAYUSCULAS
002000         10  VTH-CUR-CODE           PIC X(05).
002100*--> CLASE DE MONEDA
002200         10  VTH-CUR-CLASE          PIC X(01).
002300             88  VTH-CUR-ES-FIAT            VALUE 'F'.
002400             88  VTH-CUR-ES-CRIPTO          VALUE 'C'.
002500*--> NOMBRE DESCRIPTIVO DE LA MONEDA
002600         10  VTH-CUR-NOMBRE         PIC X(20).
002700*--> PAIS EMISOR (FIAT) O ALGORITMO (CRIPTO)
002800         10  VTH-CUR-DATO1          PIC X(20).
002900*--> NO APLICA (FIAT) O CAPITALIZACION DE MERCADO (CRIPTO)
003000         10  VTH-CUR-DATO2          PIC 9(15).
003100         10  FILLER                 PIC X(05).
003200******************************************************************
003300* CONSTANTES DE MONEDAS FIAT
003400******************************************************************
003500 01  VTH-CUR-K-USD.
003600     05  FILLER                     PIC X(05) VALUE 'USD'.
003700     05  FILLER                     PIC X(01) VALUE 'F'.
003800     05  FILLER                     PIC X(20) VALUE
003900             'DOLAR ESTADOUNIDENSE'.
004000     05  FILLER                     PIC X(20) VALUE
004100             'ESTADOS UNIDOS'.
004200     05  FILLER                     PIC 9(15) VALUE ZEROES.
004300     05  FILLER                     PIC X(05) VALUE SPACES.
004400 01  VTH-CUR-K-EUR.
004500     05  FILLER                     PIC X(05) VALUE 'EUR'.
004600     05  FILLER                     PIC X(01) VALUE 'F'.
004700     05  FILLER                     PIC X(20) VALUE 'EURO'.
004800     05  FILLER                     PIC X(20) VALUE
004900             'UNION EUROPEA'.
005000     05  FILLER                     PIC 9(15) VALUE ZEROES.
005100     05  FILLER                     PIC X(05) VALUE SPACES.
005200 01  VTH-CUR-K-GBP.
005300     05  FILLER                     PIC X(05) VALUE 'GBP'.
005400     05  FILLER                     PIC X(01) VALUE 'F'.
005500     05  FILLER                     PIC X(20) VALUE
005600             'LIBRA ESTERLINA'.
005700     05  FILLER                     PIC X(20) VALUE
005800             'REINO UNIDO'.
005900     05  FILLER                     PIC 9(15) VALUE ZEROES.
006000     05  FILLER                     PIC X(05) VALUE SPACES.
006100 01  VTH-CUR-K-JPY.
006200     05  FILLER                     PIC X(05) VALUE 'JPY'.
006300     05  FILLER                     PIC X(01) VALUE 'F'.
006400     05  FILLER                     PIC X(20) VALUE 'YEN JAPONES'.
006500     05  FILLER                     PIC X(20) VALUE 'JAPON'.
006600     05  FILLER                     PIC 9(15) VALUE ZEROES.
006700     05  FILLER                     PIC X(05) VALUE SPACES.
006800 01  VTH-CUR-K-RUB.
006900     05  FILLER                     PIC X(05) VALUE 'RUB'.
007000     05  FILLER                     PIC X(01) VALUE 'F'.
007100     05  FILLER                     PIC X(20) VALUE 'RUBLO RUSO'.
007200     05  FILLER                     PIC X(20) VALUE 'RUSIA'.
007300     05  FILLER                     PIC 9(15) VALUE ZEROES.
007400     05  FILLER                     PIC X(05) VALUE SPACES.
007500 01  VTH-CUR-K-CNY.
007600     05  FILLER                     PIC X(05) VALUE 'CNY'.
007700     05  FILLER                     PIC X(01) VALUE 'F'.
007800     05  FILLER                     PIC X(20) VALUE 'YUAN CHINO'.
007900     05  FILLER                     PIC X(20) VALUE 'CHINA'.
008000     05  FILLER                     PIC 9(15) VALUE ZEROES.
008100     05  FILLER                     PIC X(05) VALUE SPACES.
008200******************************************************************
008300* CONSTANTES DE MONEDAS CRIPTO
008400******************************************************************
008500 01  VTH-CUR-K-BTC.
008600     05  FILLER                     PIC X(05) VALUE 'BTC'.
008700     05  FILLER                     PIC X(01) VALUE 'C'.
008800     05  FILLER                     PIC X(20) VALUE 'BITCOIN'.
008900     05  FILLER                     PIC X(20) VALUE 'SHA-256'.
009000     05  FILLER                     PIC 9(15) VALUE
009100             850000000000.
009200     05  FILLER                     PIC X(05) VALUE SPACES.
009300 01  VTH-CUR-K-ETH.
009400     05  FILLER                     PIC X(05) VALUE 'ETH'.
009500     05  FILLER                     PIC X(01) VALUE 'C'.
009600     05  FILLER                     PIC X(20) VALUE 'ETHEREUM'.
009700     05  FILLER                     PIC X(20) VALUE
009800             'PROOF-OF-STAKE'.
009900     05  FILLER                     PIC 9(15) VALUE
010000             300000000000.
010100     05  FILLER                     PIC X(05) VALUE SPACES.
010200 01  VTH-CUR-K-SOL.
010300     05  FILLER                     PIC X(05) VALUE 'SOL'.
010400     05  FILLER                     PIC X(01) VALUE 'C'.
010500     05  FILLER                     PIC X(20) VALUE 'SOLANA'.
010600     05  FILLER                     PIC X(20) VALUE
010700             'PROOF-OF-HISTORY'.
010800     05  FILLER                     PIC 9(15) VALUE
010900             70000000000.
011000     05  FILLER                     PIC X(05) VALUE SPACES.
011100 01  VTH-CUR-K-DOGE.
011200     05  FILLER                     PIC X(05) VALUE 'DOGE'.
011300     05  FILLER                     PIC X(01) VALUE 'C'.
011400     05  FILLER                     PIC X(20) VALUE
011500             'DOGECOIN'.
011600     05  FILLER                     PIC X(20) VALUE
011700             'SCRYPT'.
011800     05  FILLER                     PIC 9(15) VALUE
011900             12000000000.
012000     05  FILLER                     PIC X(05) VALUE SPACES.
012100 01  VTH-CUR-K-XRP.
012200     05  FILLER                     PIC X(05) VALUE 'XRP'.
012300     05  FILLER                     PIC X(01) VALUE 'C'.
012400     05  FILLER                     PIC X(20) VALUE 'RIPPLE'.
012500     05  FILLER                     PIC X(20) VALUE
012600             'XRP LEDGER CONSENSUS'.
012700     05  FILLER                     PIC 9(15) VALUE
012800             30000000000.
012900     05  FILLER                     PIC X(05) VALUE SPACES.
