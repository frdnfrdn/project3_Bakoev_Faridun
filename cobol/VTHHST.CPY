000100******************************************************************
000200* COPY       : VTHHST
000300* APLICACION : VALUTATRADE HUB - BACK OFFICE DE CAMBIO DE DIVISAS
000400* PROGRAMA   : USADO POR VTH2UPD
000500* TIPO       : COPY DE REGISTRO
000600* DESCRIPCION: BITACORA HISTORICA DE TASAS ACEPTADAS. UN REGISTRO
000700*            : POR COTIZACION ACEPTADA, NO SE REPITE LA CLAVE
000800*            : VTH-HS-ID (VER 230-ESCRIBE-HISTORIA EN VTH2UPD).
000900* ARCHIVOS   : VTHHST (SECUENCIAL, LONGITUD FIJA 100)
001000******************************************************************
001100* HISTORIAL DE CAMBIOS
001200* 12/03/2024 EEDR TKT-4489 VERSION INICIAL DEL COPY.              EEDRT448
001300* 05/09/2024 PEDR TKT-4551 SE AGREGA VTH-HS-FECHA-R (REDEFINES)   PEDRT455
001400*            PARA FILTRAR EL HISTORICO POR ANIO/MES/DIA.          PEDRT455
001500******************************************************************
001600 01  VTH-HISTORY-RECORD.
001700*--> LLAVE DE DEDUPLICACION, ORIGEN_DESTINO_FECHAHORA
001800     05  VTH-HS-ID              PIC X(30).
001900*--> MONEDA COTIZADA
002000     05  VTH-HS-MONEDA-ORIGEN   PIC X(05).
002100*--> MONEDA DESTINO, SIEMPRE USD
002200     05  VTH-HS-MONEDA-DESTINO  PIC X(05).
002300*--> TASA FINAL, YA INVERTIDA SI LA FUENTE ERA INVERSA
002400     05  VTH-HS-TASA            PIC S9(07)V9(08).
002500*--> FECHA-HORA DE LA COTIZACION ORIGINAL
002600     05  VTH-HS-FECHA           PIC X(19).
002700*--> NOMBRE DE LA FUENTE QUE SUMINISTRO LA COTIZACION
002800     05  VTH-HS-FUENTE          PIC X(16).
002900     05  FILLER                 PIC X(10).
003000*--> VISTA REDEFINIDA DE LA FECHA PARA FILTROS POR MES
003100 01  VTH-HS-FECHA-R REDEFINES VTH-HISTORY-RECORD.
003200     05  FILLER                 PIC X(55).
003300     05  VTH-HS-FEC-ANIO        PIC 9(04).
003400     05  FILLER                 PIC X(01).
003500     05  VTH-HS-FEC-MES         PIC 9(02).
003600     05  FILLER                 PIC X(01).
003700     05  VTH-HS-FEC-DIA         PIC 9(02).
003800     05  FILLER                 PIC X(35).
