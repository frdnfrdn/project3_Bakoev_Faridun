000100******************************************************************
000200* COPY       : VTHTXN
000300* APLICACION : VALUTATRADE HUB - BACK OFFICE DE CAMBIO DE DIVISAS
000400* PROGRAMA   : USADO POR VTH1TRX
000500* TIPO       : COPY DE REGISTRO
000600* DESCRIPCION: TRANSACCION DE ENTRADA AL LOTE DE NEGOCIO. UNA POR
000700*            : OPERACION SOLICITADA (ALTA, LOGIN, COMPRA, VENTA,
000800*            : CONSULTA DE PORTAFOLIO O DE TASA).
000900* ARCHIVOS   : VTHTXN (SECUENCIAL, LONGITUD FIJA 80)
001000******************************************************************
001100* HISTORIAL DE CAMBIOS
001200* 14/02/2024 EEDR TKT-4471 VERSION INICIAL DEL COPY.              EEDRT447
001300* 21/08/2024 PEDR TKT-4537 SE AGREGAN LOS 88 DE VTH-TX-ACCION PARAPEDRT453
001400*            EL EVALUATE TRUE DE 200-PROCESA-TRANSACCIONES.       PEDRT453
001500******************************************************************
001600 01  VTH-TXN-RECORD.
001700*--> ACCION SOLICITADA, VER CONDICIONES 88 ABAJO
001800     05  VTH-TX-ACCION          PIC X(08).
001900         88  VTH-TX-ES-REGISTER          VALUE 'REGISTER'.
002000         88  VTH-TX-ES-LOGIN             VALUE 'LOGIN   '.
002100         88  VTH-TX-ES-BUY               VALUE 'BUY     '.
002200         88  VTH-TX-ES-SELL              VALUE 'SELL    '.
002300         88  VTH-TX-ES-SHOW              VALUE 'SHOW    '.
002400         88  VTH-TX-ES-GETRATE           VALUE 'GETRATE '.
002500*--> USUARIO QUE SOLICITA LA OPERACION
002600     05  VTH-TX-USUARIO         PIC X(20).
002700*--> CLAVE, SOLO PARA REGISTER Y LOGIN
002800     05  VTH-TX-CLAVE           PIC X(20).
002900*--> MONEDA (COMPRA/VENTA); ORIGEN EN GETRATE
003000     05  VTH-TX-MONEDA          PIC X(05).
003100*--> MONEDA BASE PARA SHOW; DESTINO EN GETRATE
003200     05  VTH-TX-MONEDA-2        PIC X(05).
003300*--> CANTIDAD SOLICITADA, SOLO PARA BUY Y SELL
003400     05  VTH-TX-CANTIDAD        PIC S9(11)V9(04).
003500     05  FILLER                 PIC X(07).
003600*--> VISTA REDEFINIDA DE LA CANTIDAD PARA EDICION EN 930
003700 01  VTH-TX-CANTIDAD-R REDEFINES VTH-TXN-RECORD.
003800     05  FILLER                 PIC X(58).
003900     05  VTH-TX-CANT-ENTERO     PIC 9(11).
004000     05  VTH-TX-CANT-DECIMAL    PIC 9(04).
004100     05  FILLER                 PIC X(07).
