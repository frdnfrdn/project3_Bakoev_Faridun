000100******************************************************************
000200* COPY       : VTHUSR
000300* APLICACION : VALUTATRADE HUB - BACK OFFICE DE CAMBIO DE DIVISAS
000400* PROGRAMA   : USADO POR VTH1TRX
000500* TIPO       : COPY DE REGISTRO
000600* DESCRIPCION: MAESTRO DE USUARIOS REGISTRADOS. UN REGISTRO POR
000700*            : USUARIO, CLAVE ASCENDENTE POR VTH-USR-ID.
000800* ARCHIVOS   : VTHUSR (SECUENCIAL, LONGITUD FIJA 142)
000900******************************************************************
001000* HISTORIAL DE CAMBIOS
001100* 14/02/2024 EEDR TKT-4471 VERSION INICIAL DEL COPY.              EEDRT447
001200* 03/06/2024 EEDR TKT-4512 SE AGREGA VTH-USR-FECHA-R (REDEFINES)  EEDRT451
001300*            PARA PODER VALIDAR ANIO/MES/DIA DE ALTA EN REPORTES. EEDRT451
001400* 19/11/2024 PEDR TKT-4598 REVISION DE ANCHOS PARA CUMPLIR CON    PEDRT459
001500*            LONGITUD FIJA DE 142 BYTES EXIGIDA POR EL MAESTRO.   PEDRT459
001600******************************************************************
001700 01  VTH-USER-RECORD.
001800*--> IDENTIFICADOR CORRELATIVO, ASIGNADO AL REGISTRAR EL USUARIO
001900     05  VTH-USR-ID             PIC 9(05).
002000*--> NOMBRE DE USUARIO, RELLENO CON BLANCOS A LA DERECHA
002100     05  VTH-USR-NOMBRE         PIC X(20).
002200*--> DIGESTO HEXADECIMAL DE CLAVE+SAL (VER 312-GENERA-SAL)
002300     05  VTH-USR-HASH           PIC X(64).
002400*--> SAL HEXADECIMAL, UNICA POR USUARIO
002500     05  VTH-USR-SAL            PIC X(32).
002600*--> FECHA-HORA DE ALTA, FORMATO AAAA-MM-DD HH:MM:SS
002700     05  VTH-USR-FECHA-ALTA     PIC X(19).
002800     05  FILLER                 PIC X(02).
002900*--> VISTA REDEFINIDA DE LA FECHA DE ALTA PARA REPORTES
003000 01  VTH-USR-FECHA-R REDEFINES VTH-USER-RECORD.
003100     05  FILLER                 PIC X(121).
003200     05  VTH-USR-ALTA-ANIO      PIC 9(04).
003300     05  FILLER                 PIC X(01).
003400     05  VTH-USR-ALTA-MES       PIC 9(02).
003500     05  FILLER                 PIC X(01).
003600     05  VTH-USR-ALTA-DIA       PIC 9(02).
003700     05  FILLER                 PIC X(01).
003800     05  VTH-USR-ALTA-HOR       PIC 9(02).
003900     05  FILLER                 PIC X(01).
004000     05  VTH-USR-ALTA-MIN       PIC 9(02).
004100     05  FILLER                 PIC X(01).
004200     05  VTH-USR-ALTA-SEG       PIC 9(02).
004300     05  FILLER                 PIC X(02).
