000100******************************************************************
000200* COPY       : VTHQUT
000300* APLICACION : VALUTATRADE HUB - BACK OFFICE DE CAMBIO DE DIVISAS
000400* PROGRAMA   : USADO POR VTH2UPD
000500* TIPO       : COPY DE REGISTRO
000600* DESCRIPCION: REGISTRO DE ENTRADA DE UN ARCHIVO FUENTE DE
000700*            : COTIZACIONES. CADA FUENTE APORTA UNO O MAS.
000800* ARCHIVOS   : VTHQUT1 .. VTHQUTN (SECUENCIAL, LONGITUD FIJA 56)
000900******************************************************************
001000* HISTORIAL DE CAMBIOS
001100* 12/03/2024 EEDR TKT-4489 VERSION INICIAL DEL COPY.              EEDRT448
001200* 05/09/2024 PEDR TKT-4551 SE AGREGA VTH-QUT-FECHA-R (REDEFINES)  PEDRT455
001300*            PARA FILTRAR COTIZACIONES POR ANIO/MES/DIA.          PEDRT455
001400******************************************************************
001500 01  VTH-QUOTE-RECORD.
001600*--> NOMBRE DE LA FUENTE, EJ. COINGECKO, EXRATE-API
001700     05  VTH-QUT-FUENTE         PIC X(16).
001800*--> CODIGO DE MONEDA COTIZADA
001900     05  VTH-QUT-MONEDA         PIC X(05).
002000*--> 'D' = TASA YA EXPRESADA ORIGEN->USD (FUENTE CRIPTO)
002100*--> 'I' = INVERSA, VALOR CRUDO ES UNIDADES ORIGEN POR 1 USD
002200     05  VTH-QUT-TIPO           PIC X(01).
002300         88  VTH-QUT-DIRECTA             VALUE 'D'.
002400         88  VTH-QUT-INVERSA             VALUE 'I'.
002500*--> VALOR COTIZADO CRUDO, SEGUN VTH-QUT-TIPO
002600     05  VTH-QUT-TASA-CRUDA     PIC S9(07)V9(08).
002700*--> FECHA-HORA DE LA COTIZACION
002800     05  VTH-QUT-FECHA          PIC X(19).
002900     05  FILLER                 PIC X(04).
003000*--> VISTA REDEFINIDA DE LA FECHA PARA FILTROS POR MES
003100 01  VTH-QUT-FECHA-R REDEFINES VTH-QUOTE-RECORD.
003200     05  FILLER                 PIC X(37).
003300     05  VTH-QUT-FEC-ANIO       PIC 9(04).
003400     05  FILLER                 PIC X(01).
003500     05  VTH-QUT-FEC-MES        PIC 9(02).
003600     05  FILLER                 PIC X(01).
003700     05  VTH-QUT-FEC-DIA        PIC 9(02).
003800     05  FILLER                 PIC X(13).
003900******************************************************************
