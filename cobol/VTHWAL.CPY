000100******************************************************************
000200* COPY       : VTHWAL
000300* APLICACION : VALUTATRADE HUB - BACK OFFICE DE CAMBIO DE DIVISAS
000400* PROGRAMA   : USADO POR VTH1TRX
000500* TIPO       : COPY DE REGISTRO
000600* DESCRIPCION: MAESTRO DE BILLETERAS (PORTAFOLIO). UN REGISTRO
000700*            : POR PAREJA USUARIO+MONEDA, EN EL ORDEN EN QUE LA
000800*            : MONEDA FUE DADA DE ALTA PARA ESE USUARIO.
000900* ARCHIVOS   : VTHWAL (SECUENCIAL, LONGITUD FIJA 30)
001000******************************************************************
001100* HISTORIAL DE CAMBIOS
001200* 14/02/2024 EEDR TKT-4471 VERSION INICIAL DEL COPY.              EEDRT447
001300* 21/08/2024 PEDR TKT-4537 EL SALDO SE MANEJA EN ZONADO (NO       PEDRT453
001400*            EMPACADO) PARA CONSERVAR LOS 30 BYTES DEL MAESTRO.   PEDRT453
001500******************************************************************
001600 01  VTH-WALLET-RECORD.
001700*--> USUARIO DUENIO DE LA BILLETERA (VTH-USR-ID DEL MAESTRO)
001800     05  VTH-WAL-USR-ID         PIC 9(05).
001900*--> CODIGO DE MONEDA, RELLENO CON BLANCOS
002000     05  VTH-WAL-MONEDA         PIC X(05).
002100*--> SALDO DE LA BILLETERA, 4 DECIMALES, NUNCA NEGATIVO
002200     05  VTH-WAL-SALDO          PIC S9(11)V9(04).
002300     05  FILLER                 PIC X(05).
002400*--> VISTA REDEFINIDA DEL SALDO PARA DESPLIEGUE EN REPORTES
002500 01  VTH-WAL-SALDO-R REDEFINES VTH-WALLET-RECORD.
002600     05  FILLER                 PIC X(10).
002700     05  VTH-WAL-SALDO-ENTERO   PIC 9(11).
002800     05  VTH-WAL-SALDO-DECIMAL  PIC 9(04).
002900     05  FILLER                 PIC X(05).
